000100******************************************************************
000200* CIRECORD  --  DR MASTER PLAN CONFIGURATION-ITEM RECORD          *
000300*                                                                 *
000400* ONE OCCURRENCE PER DEVICE ENROLLED IN A DISASTER-RECOVERY       *
000500* PLAN, AS LOADED FROM THE NIGHTLY DR MASTER-PLAN EXTRACT.        *
000600* CI-NAME MAY CARRY A "PREFIX: CORE-NAME" FORM -- SEE NAMESPLT    *
000700* FOR THE SPLIT LOGIC.  RECORD IS 252 BYTES, LEFT-JUSTIFIED,      *
000800* SPACE-PADDED CHARACTER DATA THROUGHOUT.                        *
000900*                                                                 *
001000* CIQ001  BJT  09/14/93  ORIGINAL COPYBOOK FOR CI EXTRACT LOAD    *
001100* CIQ014  RFH  03/02/95  ADDED CI-PLAN-INVALID PER DR-AUDIT       *
001200*                       REQUEST #4471                            *
001300* CIQ022  BJT  11/18/98  Y2K REVIEW -- NO DATE FIELDS IN THIS     *
001400*                       RECORD, SIGNED OFF, NO CHANGE REQUIRED    *
001500******************************************************************
001600 01  CI-RECORD.
001700     05  CI-PLAN                     PIC X(20).
001800     05  CI-NAME                     PIC X(40).
001900     05  CI-TYPE                     PIC X(20).
002000     05  CI-SERIAL                   PIC X(15).
002100     05  CI-MANUAL                   PIC X(05).
002200     05  CI-ENVIRONMENT              PIC X(15).
002300     05  CI-DR-DEVICE                PIC X(20).
002400     05  CI-GLB                      PIC X(20).
002500     05  CI-NAS                      PIC X(20).
002600     05  CI-COMMENTS                 PIC X(40).
002700     05  CI-FAILOVER                 PIC X(20).
002800     05  CI-PLAN-INVALID             PIC X(07).
002900         88  CI-PLAN-STATUS-UNKNOWN  VALUE SPACES.
003000     05  FILLER                      PIC X(10).
003100*                                                                CIQ001BJT
003200* ALTERNATE VIEW OF THE RECORD, USED ONLY WHEN A BAD CI RECORD   CIQ001BJT
003300* HAS TO BE DUMPED TO SYSOUT FOR THE OPERATOR -- CUTS THE        CIQ001BJT
003400* RECORD AT THE PLAN/NAME BOUNDARY SO THE DUMP LINE READS        CIQ001BJT
003500* CLEANLY.                                                       CIQ001BJT
003600 01  CI-RECORD-DUMP REDEFINES CI-RECORD.
003700     05  CI-DUMP-PLAN                PIC X(20).
003800     05  CI-DUMP-NAME                PIC X(40).
003900     05  CI-DUMP-REST                PIC X(192).
