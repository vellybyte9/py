000100******************************************************************
000200* DIFFREC  --  MASTER/EXTRACT RECONCILIATION DIFFERENCE RECORD    *
000300*                                                                 *
000400* WRITTEN BY CIRECON TO THE DIFFRPT FILE FOR EVERY MISSING-ROW,  *
000500* EXTRA-ROW, MISSING-VALUE, DIFFERENT-VALUE OR EMPTY-KEY         *
000600* CONDITION FOUND WHILE RECONCILING EXTRACTKV AGAINST MASTERKV.  *
000700* 77 BYTES.                                                      *
000800*                                                                 *
000900* CIQ006  RFH  01/09/94  ORIGINAL COPYBOOK FOR DIFF RPT LOAD      *
001000******************************************************************
001100 01  DIFF-RECORD.
001200     05  DF-KEY                      PIC X(15).
001300     05  DF-FIELD                    PIC X(10).
001400     05  DF-ISSUE                    PIC X(12).
001500         88  DF-MISSING-ROW          VALUE "MISSING-ROW ".
001600         88  DF-EXTRA-ROW            VALUE "EXTRA-ROW   ".
001700         88  DF-MISSING-VAL          VALUE "MISSING     ".
001800         88  DF-DIFFERENT            VALUE "DIFFERENT   ".
001900         88  DF-EMPTY-KEY            VALUE "EMPTY-KEY   ".
002000     05  DF-MASTER-VAL               PIC X(20).
002100     05  DF-EXTRACT-VAL              PIC X(20).
002200*                                                                CIQ006RFH
002300* ALTERNATE VIEW USED WHEN THE DIFF LINE IS ECHOED TO SYSOUT     CIQ006RFH
002400* DURING AN OPERATOR-REQUESTED TRACE RUN (UPSI-0).               CIQ006RFH
002500 01  DIFF-RECORD-TRACE REDEFINES DIFF-RECORD.
002600     05  DF-TRACE-KEY                PIC X(15).
002700     05  DF-TRACE-REST               PIC X(62).
