000100******************************************************************
000200* KVRECRD  --  KEYED COMPARISON ROW, MASTER/EXTRACT RECONCILE     *
000300*                                                                 *
000400* ONE ROW OF THE MASTER OR EXTRACT VALIDATION FILE USED BY THE   *
000500* CIRECON RECONCILIATION RUN.  BOTH FILES SHARE THIS 95-BYTE     *
000600* LAYOUT -- KV-KEY IS THE UNIQUE ROW IDENTIFIER, KV-FLD-1 THRU   *
000700* KV-FLD-4 ARE THE FOUR COMPARED DATA COLUMNS.                   *
000800*                                                                 *
000900* CIQ003  RFH  02/11/94  ORIGINAL COPYBOOK FOR RECON LOAD         *
001000* CIQ019  BJT  07/22/97  RENUMBERED FIELDS 1-4, DROPPED THE OLD  *
001100*                       5-FIELD LAYOUT NO EXTRACT EVER USED       *
001200******************************************************************
001300 01  KV-RECORD.
001400     05  KV-KEY                      PIC X(15).
001500         88  KV-KEY-EMPTY             VALUE SPACES.
001600     05  KV-FLD-1                    PIC X(20).
001700     05  KV-FLD-2                    PIC X(20).
001800     05  KV-FLD-3                    PIC X(20).
001900     05  KV-FLD-4                    PIC X(20).
002000*                                                                CIQ019BJT
002100* ALTERNATE VIEW USED BY THE FIELD-COMPARE LOOP IN CIRECON --    CIQ019BJT
002200* LETS 700-WRITE-DIFF ADDRESS ANY OF THE FOUR FIELDS BY          CIQ019BJT
002300* SUBSCRIPT INSTEAD OF FOUR SEPARATE MOVE STATEMENTS.            CIQ019BJT
002400 01  KV-RECORD-TABLE REDEFINES KV-RECORD.
002500     05  KV-TBL-KEY                  PIC X(15).
002600     05  KV-TBL-FLD                  PIC X(20) OCCURS 4 TIMES.
