000100******************************************************************
000200* EXCPREC  --  DR CI DATA-QUALITY EXCEPTION RECORD                *
000300*                                                                 *
000400* WRITTEN BY CIDUPCK (ANALYSES 01-06, 04) AND CIBEFAFT (ANALYSIS *
000500* AT, RM) TO THE COMMON EXCEPTS FILE.  EX-ANALYSIS IDENTIFIES    *
000600* WHICH RULE FIRED; EX-DUP-COUNT/EX-DUP-TYPE ARE ONLY MEANINGFUL *
000700* FOR THE DUPLICATE ANALYSES.  186 BYTES.                        *
000800*                                                                 *
000900* CIQ005  RFH  01/09/94  ORIGINAL COPYBOOK FOR EXCEPTION LOAD     *
001000* CIQ027  BJT  06/30/99  ADDED EX-TYPE-MISM SO CIBEFAFT COULD    *
001100*                       CARRY THE R4 FLAG ONTO ANALYSIS-AT ROWS  *
001200******************************************************************
001300 01  EXCEPTION-RECORD.
001400     05  EX-ANALYSIS                 PIC X(02).
001500     05  EX-PLAN                     PIC X(20).
001600     05  EX-NAME                     PIC X(40).
001700     05  EX-TYPE                     PIC X(20).
001800     05  EX-SERIAL                   PIC X(15).
001900     05  EX-DUP-COUNT                PIC 9(03).
002000     05  EX-DUP-TYPE                 PIC X(20).
002100     05  EX-MANUAL-FLAG              PIC X(03).
002200         88  EX-MANUAL-YES           VALUE "YES".
002300         88  EX-MANUAL-NO            VALUE "NO ".
002400     05  EX-TYPE-MISM                PIC X(03).
002500         88  EX-TYPE-MISM-YES        VALUE "YES".
002600         88  EX-TYPE-MISM-NO         VALUE "NO ".
002700     05  EX-ISSUE                    PIC X(60).
002800*                                                                CIQ027BJT
002900* ALTERNATE VIEW USED BY 950-PRINT-SUMMARY TO PICK THE           CIQ027BJT
003000* TWO-CHARACTER ANALYSIS CODE APART FROM THE REST OF THE ROW     CIQ027BJT
003100* WHEN ACCUMULATING THE PER-ANALYSIS GRAND TOTALS.               CIQ027BJT
003200 01  EXCEPTION-RECORD-CODE REDEFINES EXCEPTION-RECORD.
003300     05  EX-CODE-ANALYSIS            PIC X(02).
003400     05  EX-CODE-REST                PIC X(184).
