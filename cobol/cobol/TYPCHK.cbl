000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TYPCHK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/09/94.
000700 DATE-COMPILED. 01/09/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    CALLED BY CIDUPCK (ANALYSIS 01, R4) AND CIBEFAFT (ANALYSIS
001300*    AT, R11) TO TEST WHETHER A DEVICE'S NAME-PREFIX MATCHES ITS
001400*    RECORDED CI TYPE.  THE PREFIX MATCHES WHEN IT APPEARS AS A
001500*    SUBSTRING OF THE TYPE, OR WHEN ANY ONE OF ITS BLANK-
001600*    DELIMITED WORDS APPEARS AS A SUBSTRING OF THE TYPE.  A
001700*    BLANK PREFIX NEVER MISMATCHES.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    010994 JS   ORIGINAL PROGRAM.  SMALL CALLED ROUTINE THAT
002200*                DECIDES WHETHER A DEVICE'S NAME-PREFIX AGREES
002300*                WITH ITS RECORDED CI TYPE, SPLIT OUT SO EVERY
002400*                CALLER TESTS IT THE SAME WAY.
002500*    031995 RFH  ADDED THE WORD-BY-WORD SCAN -- A ONE-WORD
002600*                SUBSTRING TEST WAS MISSING "WEB SERVER" TYPE
002700*                "SERVER".  REQ #4471
002800*    112298 BJT  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,
002900*                SIGNED OFF, NO CHANGE REQUIRED
002950*    081026 CDW  TICKET #6013 -- A PREFIX THAT FILLED ALL 20 BYTES
002960*                WITH NO TRAILING BLANK LEFT ITS LAST WORD UNTESTED
002970*                IN 300-TEST-EACH-WORD.  ADDED A FLUSH OF THE OPEN
002980*                WORD WHEN THE SCAN ENDS AT THE FIELD BOUNDARY.
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  WS-PREFIX-LEN           PIC S9(4) COMP.
004400     05  WS-TYPE-LEN             PIC S9(4) COMP.
004500     05  WS-SCAN-IDX             PIC S9(4) COMP.
004600     05  WS-TRY-IDX              PIC S9(4) COMP.
004700     05  WS-TRY-POS              PIC S9(4) COMP.
004800     05  WS-WORD-START           PIC S9(4) COMP.
004900     05  WS-WORD-LEN             PIC S9(4) COMP.
005000     05  WS-COPY-FROM            PIC S9(4) COMP.
005100     05  WS-COPY-TO              PIC S9(4) COMP.
005200     05  FILLER                  PIC X(06).
005300
005400 01  WS-MATCH-SW                 PIC X(01) VALUE "N".
005500     88  WS-MATCH-FOUND          VALUE "Y".
005600
005700 01  WS-COMPARE-FIELDS.
005800     05  WS-PREFIX-UC            PIC X(20).
005900     05  WS-PREFIX-CHARS REDEFINES WS-PREFIX-UC
006000                                 PIC X(01) OCCURS 20 TIMES.
006100     05  WS-TYPE-UC              PIC X(20).
006200     05  WS-TYPE-CHARS REDEFINES WS-TYPE-UC
006300                                 PIC X(01) OCCURS 20 TIMES.
006400     05  WS-WORD-BUF             PIC X(20).
006500     05  WS-WORD-CHARS REDEFINES WS-WORD-BUF
006600                                 PIC X(01) OCCURS 20 TIMES.
006700     05  FILLER                  PIC X(04).
006800
006900 LINKAGE SECTION.
007000 01  LK-PREFIX-TEXT              PIC X(20).
007100 01  LK-TYPE-TEXT                PIC X(20).
007200 01  LK-MISMATCH-SW              PIC X(01).
007300     88  LK-IS-MISMATCH          VALUE "Y".
007400     88  LK-NOT-MISMATCH         VALUE "N".
007500
007600 PROCEDURE DIVISION USING LK-PREFIX-TEXT, LK-TYPE-TEXT,
007700                          LK-MISMATCH-SW.
007800
007900 000-MAIN-LOGIC.
008000     SET LK-NOT-MISMATCH TO TRUE.
008100     MOVE "N" TO WS-MATCH-SW.
008200     IF LK-PREFIX-TEXT = SPACES
008300         GO TO 000-EXIT.
008400     MOVE LK-PREFIX-TEXT TO WS-PREFIX-UC.
008500     MOVE LK-TYPE-TEXT TO WS-TYPE-UC.
008600     INSPECT WS-PREFIX-UC
008700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
008800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008900     INSPECT WS-TYPE-UC
009000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
009100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009200     PERFORM 150-FIND-LENGTHS THRU 150-EXIT.
009300     PERFORM 200-TEST-FULL-PREFIX THRU 200-EXIT.
009400     IF WS-MATCH-FOUND
009500         GO TO 000-EXIT.
009600     PERFORM 300-TEST-EACH-WORD THRU 300-EXIT.
009700     IF WS-MATCH-FOUND
009800         GO TO 000-EXIT.
009900     SET LK-IS-MISMATCH TO TRUE.
010000 000-EXIT.
010100     GOBACK.
010200
010300 150-FIND-LENGTHS.
010400     MOVE ZERO TO WS-PREFIX-LEN.
010500     PERFORM 160-TEST-PREFIX-CHAR THRU 160-EXIT
010600         VARYING WS-SCAN-IDX FROM 20 BY -1
010700         UNTIL WS-SCAN-IDX < 1 OR WS-PREFIX-LEN NOT = ZERO.
010800     MOVE ZERO TO WS-TYPE-LEN.
010900     PERFORM 170-TEST-TYPE-CHAR THRU 170-EXIT
011000         VARYING WS-SCAN-IDX FROM 20 BY -1
011100         UNTIL WS-SCAN-IDX < 1 OR WS-TYPE-LEN NOT = ZERO.
011200 150-EXIT.
011300     EXIT.
011400
011500 160-TEST-PREFIX-CHAR.
011600     IF WS-PREFIX-CHARS(WS-SCAN-IDX) NOT = SPACE
011700         MOVE WS-SCAN-IDX TO WS-PREFIX-LEN.
011800 160-EXIT.
011900     EXIT.
012000
012100 170-TEST-TYPE-CHAR.
012200     IF WS-TYPE-CHARS(WS-SCAN-IDX) NOT = SPACE
012300         MOVE WS-SCAN-IDX TO WS-TYPE-LEN.
012400 170-EXIT.
012500     EXIT.
012600
012700 200-TEST-FULL-PREFIX.
012800*    IS THE WHOLE PREFIX A SUBSTRING OF THE TYPE.               031995RFH
012900     IF WS-PREFIX-LEN > WS-TYPE-LEN
013000         GO TO 200-EXIT.
013100     COMPUTE WS-TRY-POS = WS-TYPE-LEN - WS-PREFIX-LEN + 1.
013200     PERFORM 210-TEST-ONE-START THRU 210-EXIT
013300         VARYING WS-TRY-IDX FROM 1 BY 1
013400         UNTIL WS-TRY-IDX > WS-TRY-POS OR WS-MATCH-FOUND.
013500 200-EXIT.
013600     EXIT.
013700
013800 210-TEST-ONE-START.
013900     IF WS-TYPE-UC(WS-TRY-IDX:WS-PREFIX-LEN) =
014000             WS-PREFIX-UC(1:WS-PREFIX-LEN)
014100         MOVE "Y" TO WS-MATCH-SW.
014200 210-EXIT.
014300     EXIT.
014400
014500 300-TEST-EACH-WORD.
014600*    NO SINGLE SUBSTRING MATCH -- TRY EACH BLANK-DELIMITED WORD   031995RFH
014700*    OF THE PREFIX IN TURN.  REQ #4471.
014800     MOVE ZERO TO WS-WORD-START.
014900     PERFORM 310-SCAN-WORD-CHAR THRU 310-EXIT
015000         VARYING WS-SCAN-IDX FROM 1 BY 1
015100         UNTIL WS-SCAN-IDX > 20 OR WS-MATCH-FOUND.
015110*    A PREFIX THAT FILLS ALL 20 BYTES HAS NO TRAILING BLANK TO      081026CDW
015120*    CLOSE ITS LAST WORD -- FLUSH WHATEVER WORD IS STILL OPEN.
015130     IF WS-WORD-START NOT = ZERO AND NOT WS-MATCH-FOUND
015140         PERFORM 320-TEST-WORD THRU 320-EXIT.
015200 300-EXIT.
015300     EXIT.
015400
015500 310-SCAN-WORD-CHAR.
015600     IF WS-PREFIX-CHARS(WS-SCAN-IDX) = SPACE
015700         IF WS-WORD-START NOT = ZERO
015800             PERFORM 320-TEST-WORD THRU 320-EXIT
015900             MOVE ZERO TO WS-WORD-START
016000         END-IF
016100     ELSE
016200         IF WS-WORD-START = ZERO
016300             MOVE WS-SCAN-IDX TO WS-WORD-START
016400         END-IF.
016500 310-EXIT.
016600     EXIT.
016700
016800 320-TEST-WORD.
016900     COMPUTE WS-WORD-LEN = WS-SCAN-IDX - WS-WORD-START.
017000     IF WS-WORD-LEN > WS-TYPE-LEN
017100         GO TO 320-EXIT.
017200     MOVE SPACES TO WS-WORD-BUF.
017300     PERFORM 325-COPY-ONE-CHAR THRU 325-EXIT
017400         VARYING WS-COPY-TO FROM 1 BY 1
017500         UNTIL WS-COPY-TO > WS-WORD-LEN.
017600     COMPUTE WS-TRY-POS = WS-TYPE-LEN - WS-WORD-LEN + 1.
017700     PERFORM 330-TEST-WORD-START THRU 330-EXIT
017800         VARYING WS-TRY-IDX FROM 1 BY 1
017900         UNTIL WS-TRY-IDX > WS-TRY-POS OR WS-MATCH-FOUND.
018000 320-EXIT.
018100     EXIT.
018200
018300 325-COPY-ONE-CHAR.
018400     COMPUTE WS-COPY-FROM = WS-WORD-START + WS-COPY-TO - 1.
018500     MOVE WS-PREFIX-CHARS(WS-COPY-FROM) TO WS-WORD-CHARS(WS-COPY-TO).
018600 325-EXIT.
018700     EXIT.
018800
018900 330-TEST-WORD-START.
019000     IF WS-TYPE-UC(WS-TRY-IDX:WS-WORD-LEN) =
019100             WS-WORD-BUF(1:WS-WORD-LEN)
019200         MOVE "Y" TO WS-MATCH-SW.
019300 330-EXIT.
019400     EXIT.
