000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MANFLAG.
000400 AUTHOR. R F HANNIGAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/09/94.
000700 DATE-COMPILED. 01/09/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    CALLED BY CIDUPCK AND CIBEFAFT TO TEST TWO OF THE CI RECORD
001300*    FLAGS THAT EVERY ANALYSIS NEEDS:
001400*
001500*      LK-MANUAL-SW  -- SET TO "Y" WHEN THE TRIMMED, UPPERCASED
001600*                       MANUAL-ENTRY FLAG IS TRUE, T, 1 OR YES.
001700*      LK-NONPROD-SW -- SET TO "Y" WHEN THE TRIMMED, UPPERCASED
001800*                       ENVIRONMENT TEXT DOES NOT CONTAIN "PROD"
001900*                       ANYWHERE (A BLANK ENVIRONMENT COUNTS AS
002000*                       NON-PRODUCTION).
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    010994 RFH  ORIGINAL PROGRAM.  ONE SMALL CALLED ROUTINE TO
002500*                KEEP THE MANUAL-ENTRY AND NON-PRODUCTION FLAG
002600*                TESTS IN ONE PLACE INSTEAD OF COPIED INTO EVERY
002700*                CALLING PROGRAM.
002800*    112298 BJT  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,
002900*                SIGNED OFF, NO CHANGE REQUIRED
003000*    042001 CDW  TICKET #5140 -- "PROD" TEST WAS ANCHORED TO THE
003100*                START OF THE FIELD, MISSED "NON-PROD" AND
003200*                "OLD-PROD".  NOW SCANS THE WHOLE FIELD.
003250*    021403 CDW  TICKET #5140 (FOLLOW-UP) -- ADDED A FIRST-4-BYTES
003260*                QUICK CHECK AHEAD OF THE FULL SCAN.  MOST
003270*                ENVIRONMENT NAMES START WITH "PROD" AND DID NOT
003280*                NEED THE WHOLE LOOP.
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  WS-MANUAL-UC                PIC X(05).
004600     88  WS-MANUAL-TRUE          VALUES "TRUE ", "T    ",
004700                                         "1    ", "YES  ".
004800
004900 01  WS-ENV-FIELDS.
005000     05  WS-ENV-UC               PIC X(15).
005100     05  WS-ENV-CHARS REDEFINES WS-ENV-UC
005150                                 PIC X(01) OCCURS 15 TIMES.
005170     05  WS-ENV-FIRST4 REDEFINES WS-ENV-UC
005190                                 PIC X(04).
005300     05  WS-SCAN-POS             PIC S9(4) COMP.
005400     05  WS-FOUND-SW             PIC X(01) VALUE "N".
005500         88  WS-PROD-FOUND       VALUE "Y".
005600     05  FILLER                  PIC X(06).
005700
005800 LINKAGE SECTION.
005900 01  LK-MANUAL-TEXT              PIC X(05).
006000 01  LK-ENVIRONMENT-TEXT         PIC X(15).
006100 01  LK-ENVIRONMENT-CHARS REDEFINES LK-ENVIRONMENT-TEXT
006200                                 PIC X(01) OCCURS 15 TIMES.
006300 01  LK-MANUAL-SW                PIC X(01).
006400     88  LK-IS-MANUAL            VALUE "Y".
006500     88  LK-NOT-MANUAL           VALUE "N".
006600 01  LK-NONPROD-SW               PIC X(01).
006700     88  LK-IS-NONPROD           VALUE "Y".
006800     88  LK-IS-PROD              VALUE "N".
006900
007000 PROCEDURE DIVISION USING LK-MANUAL-TEXT, LK-ENVIRONMENT-TEXT,
007100                          LK-MANUAL-SW, LK-NONPROD-SW.
007200
007300 000-MAIN-LOGIC.
007400     PERFORM 100-TEST-MANUAL-FLAG THRU 100-EXIT.
007500     PERFORM 200-TEST-NON-PRODUCTION THRU 200-EXIT.
007600     GOBACK.
007700
007800 100-TEST-MANUAL-FLAG.
007900     MOVE LK-MANUAL-TEXT TO WS-MANUAL-UC.
008000     INSPECT WS-MANUAL-UC
008100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
008200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008300     IF WS-MANUAL-TRUE
008400         SET LK-IS-MANUAL TO TRUE
008500     ELSE
008600         SET LK-NOT-MANUAL TO TRUE.
008700 100-EXIT.
008800     EXIT.
008900
009000 200-TEST-NON-PRODUCTION.
009100*    "PROD" MAY APPEAR ANYWHERE IN THE ENVIRONMENT TEXT --        042001CDW
009200*    SCAN EVERY STARTING POSITION, DO NOT ANCHOR TO COLUMN 1.
009300     MOVE LK-ENVIRONMENT-TEXT TO WS-ENV-UC.
009400     INSPECT WS-ENV-UC
009500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
009600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009700     MOVE "N" TO WS-FOUND-SW.
009720*    QUICK CHECK -- MOST PROD ENVIRONMENT NAMES START WITH       021403CDW
009740*    "PROD".  SAVES THE FULL 12-POSITION SCAN FOR THAT CASE.
009760     IF WS-ENV-FIRST4 = "PROD"
009780         MOVE "Y" TO WS-FOUND-SW.
009800     IF NOT WS-PROD-FOUND
009900         PERFORM 210-TEST-ONE-POSITION THRU 210-EXIT
009920             VARYING WS-SCAN-POS FROM 1 BY 1
010000             UNTIL WS-SCAN-POS > 12 OR WS-PROD-FOUND.
010100     IF WS-PROD-FOUND
010200         SET LK-IS-PROD TO TRUE
010300     ELSE
010400         SET LK-IS-NONPROD TO TRUE.
010500 200-EXIT.
010600     EXIT.
010700
010800 210-TEST-ONE-POSITION.
010900     IF WS-ENV-UC(WS-SCAN-POS:4) = "PROD"
011000         MOVE "Y" TO WS-FOUND-SW.
011100 210-EXIT.
011200     EXIT.
