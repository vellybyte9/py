000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NAMESPLT.
000400 AUTHOR. B J TRENT.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/14/93.
000700 DATE-COMPILED. 09/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    THIS SUBPROGRAM IS CALLED BY THE DR CI DATA-QUALITY BATCH
001300*    TO SPLIT A DEVICE NAME OF THE FORM "PREFIX: CORE-NAME" INTO
001400*    ITS PREFIX AND CORE-NAME PARTS.  ONLY THE FIRST COLON IS
001500*    SIGNIFICANT.  BOTH RETURNED FIELDS ARE TRIMMED OF LEADING
001600*    AND TRAILING SPACES.  IF NO COLON IS FOUND THE PREFIX COMES
001700*    BACK BLANK AND THE CORE-NAME COMES BACK EQUAL TO THE FULL
001800*    NAME AS PASSED.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    091493 BJT  ORIGINAL PROGRAM FOR CI DATA-QUALITY PROJECT
002300*    031995 RFH  CORRECTED TRIM ROUTINE -- WAS DROPPING THE LAST
002400*                CHARACTER OF A 40-BYTE CORE NAME. REQ #4471
002500*    112298 BJT  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,
002600*                SIGNED OFF, NO CHANGE REQUIRED
002700*    070902 CDW  TICKET #5820 -- PREFIX BUFFER WIDENED TO 40 SO A
002800*                LONG PREFIX DOES NOT TRUNCATE BEFORE THE TRIM
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  WS-COLON-POS            PIC S9(4) COMP.
004300     05  WS-SCAN-IDX             PIC S9(4) COMP.
004400     05  WS-FIRST-POS            PIC S9(4) COMP.
004500     05  WS-LAST-POS             PIC S9(4) COMP.
004600     05  WS-FIELD-LTH            PIC S9(4) COMP.
004700     05  FILLER                  PIC X(10).
004800
004900 01  WS-SPLIT-BUFFERS.
005000     05  WS-PREFIX-RAW           PIC X(40).
005100     05  WS-PREFIX-CHARS REDEFINES WS-PREFIX-RAW
005200                                 PIC X(01) OCCURS 40 TIMES.
005300     05  WS-CORE-RAW             PIC X(40).
005400     05  WS-CORE-CHARS REDEFINES WS-CORE-RAW
005500                                 PIC X(01) OCCURS 40 TIMES.
005600     05  FILLER                  PIC X(04).
005700
005800 LINKAGE SECTION.
005900 01  LK-FULL-NAME                PIC X(40).
006000 01  LK-FULL-NAME-CHARS REDEFINES LK-FULL-NAME
006100                                 PIC X(01) OCCURS 40 TIMES.
006200 01  LK-NAME-PREFIX              PIC X(20).
006300 01  LK-CORE-NAME                PIC X(40).
006400
006500 PROCEDURE DIVISION USING LK-FULL-NAME, LK-NAME-PREFIX,
006600                          LK-CORE-NAME.
006700
006800 000-MAIN-LOGIC.
006900     MOVE SPACES TO WS-PREFIX-RAW, WS-CORE-RAW.
007000     MOVE SPACES TO LK-NAME-PREFIX, LK-CORE-NAME.
007100     PERFORM 100-FIND-COLON THRU 100-EXIT.
007200
007300     IF WS-COLON-POS = ZERO
007400         MOVE LK-FULL-NAME TO LK-CORE-NAME
007500     ELSE
007600         PERFORM 150-SPLIT-AT-COLON THRU 150-EXIT
007700         PERFORM 200-TRIM-PREFIX THRU 200-EXIT
007800         PERFORM 300-TRIM-CORE THRU 300-EXIT.
007900
008000     GOBACK.
008100
008200 100-FIND-COLON.
008300*    SCAN LEFT TO RIGHT -- ONLY THE FIRST COLON COUNTS.  091493BJT
008400     MOVE ZERO TO WS-COLON-POS.
008500     PERFORM 110-TEST-ONE-CHAR THRU 110-EXIT
008600         VARYING WS-SCAN-IDX FROM 1 BY 1
008700         UNTIL WS-SCAN-IDX > 40 OR WS-COLON-POS NOT = ZERO.
008800 100-EXIT.
008900     EXIT.
009000
009100 110-TEST-ONE-CHAR.
009200     IF LK-FULL-NAME-CHARS(WS-SCAN-IDX) = ":"
009300         MOVE WS-SCAN-IDX TO WS-COLON-POS.
009400 110-EXIT.
009500     EXIT.
009600
009700 150-SPLIT-AT-COLON.
009800     IF WS-COLON-POS > 1
009900         MOVE LK-FULL-NAME(1:WS-COLON-POS - 1) TO WS-PREFIX-RAW.
010000     IF WS-COLON-POS < 40
010100         MOVE LK-FULL-NAME(WS-COLON-POS + 1:
010200             40 - WS-COLON-POS) TO WS-CORE-RAW.
010300 150-EXIT.
010400     EXIT.
010500
010600 200-TRIM-PREFIX.
010700*    LEADING/TRAILING TRIM BY TABLE SCAN -- SEE CHANGE LOG        031995RFH
010800*    ENTRY DATED 03/19/95, REQ #4471.
010900     MOVE ZERO TO WS-FIRST-POS, WS-LAST-POS.
011000     PERFORM 210-FIND-PREFIX-FIRST THRU 210-EXIT
011100         VARYING WS-SCAN-IDX FROM 1 BY 1
011200         UNTIL WS-SCAN-IDX > 40 OR WS-FIRST-POS NOT = ZERO.
011300     IF WS-FIRST-POS = ZERO
011400         GO TO 200-EXIT.
011500     PERFORM 220-FIND-PREFIX-LAST THRU 220-EXIT
011600         VARYING WS-SCAN-IDX FROM 40 BY -1
011700         UNTIL WS-SCAN-IDX < 1 OR WS-LAST-POS NOT = ZERO.
011800     COMPUTE WS-FIELD-LTH = WS-LAST-POS - WS-FIRST-POS + 1.
011900     MOVE WS-PREFIX-RAW(WS-FIRST-POS:WS-FIELD-LTH)
012000         TO LK-NAME-PREFIX.
012100 200-EXIT.
012200     EXIT.
012300
012400 210-FIND-PREFIX-FIRST.
012500     IF WS-PREFIX-CHARS(WS-SCAN-IDX) NOT = SPACE
012600         MOVE WS-SCAN-IDX TO WS-FIRST-POS.
012700 210-EXIT.
012800     EXIT.
012900
013000 220-FIND-PREFIX-LAST.
013100     IF WS-PREFIX-CHARS(WS-SCAN-IDX) NOT = SPACE
013200         MOVE WS-SCAN-IDX TO WS-LAST-POS.
013300 220-EXIT.
013400     EXIT.
013500
013600 300-TRIM-CORE.
013700     MOVE ZERO TO WS-FIRST-POS, WS-LAST-POS.
013800     PERFORM 310-FIND-CORE-FIRST THRU 310-EXIT
013900         VARYING WS-SCAN-IDX FROM 1 BY 1
014000         UNTIL WS-SCAN-IDX > 40 OR WS-FIRST-POS NOT = ZERO.
014100     IF WS-FIRST-POS = ZERO
014200         GO TO 300-EXIT.
014300     PERFORM 320-FIND-CORE-LAST THRU 320-EXIT
014400         VARYING WS-SCAN-IDX FROM 40 BY -1
014500         UNTIL WS-SCAN-IDX < 1 OR WS-LAST-POS NOT = ZERO.
014600     COMPUTE WS-FIELD-LTH = WS-LAST-POS - WS-FIRST-POS + 1.
014700     MOVE WS-CORE-RAW(WS-FIRST-POS:WS-FIELD-LTH)
014800         TO LK-CORE-NAME.
014900 300-EXIT.
015000     EXIT.
015100
015200 310-FIND-CORE-FIRST.
015300     IF WS-CORE-CHARS(WS-SCAN-IDX) NOT = SPACE
015400         MOVE WS-SCAN-IDX TO WS-FIRST-POS.
015500 310-EXIT.
015600     EXIT.
015700
015800 320-FIND-CORE-LAST.
015900     IF WS-CORE-CHARS(WS-SCAN-IDX) NOT = SPACE
016000         MOVE WS-SCAN-IDX TO WS-LAST-POS.
016100 320-EXIT.
016200     EXIT.
