000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CIBEFAFT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/94.
000700 DATE-COMPILED. 01/23/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    SECOND STEP OF THE DR MASTER PLAN CI DATA-QUALITY BATCH.
001300*    READS TWO SYNCHRONIZED SNAPSHOTS OF THE SAME CI EXTRACT
001400*    LAYOUT -- CIBEFORE (BEFORE A DUPLICATE-CLEANUP FIX SCRIPT
001500*    RAN) AND CIAFTER (AFTER IT RAN) -- BOTH LOADED WHOLE INTO
001600*    WORKING STORAGE.  RUNS TWO ANALYSES:
001700*
001800*      ANALYSIS AT -- FOR EACH (PLAN, CORE-NAME, TYPE) DUPLICATE
001900*                     GROUP ON THE BEFORE SIDE, PICKS THE MEMBER
002000*                     WHOSE NAME PREFIX MATCHES THE TYPE AS
002100*                     "CORRECT" AND FLAGS ATTRIBUTE-TRANSFER RISK
002200*                     ON THE OTHERS.
002300*      ANALYSIS RM -- EVERY BEFORE RECORD WHOSE IDENTITY KEY
002400*                     (PLAN, NAME, TYPE) IS ABSENT FROM THE AFTER
002500*                     SIDE IS REPORTED AS REMOVED, WITH A SEPARATE
002600*                     COUNT FOR REMOVALS THAT CARRIED CRITICAL
002700*                     ATTRIBUTES.
002800*
002900*    INPUT FILES  -- CIBEFORE, CIAFTER (SEQUENTIAL, 252 BYTES).
003000*    OUTPUT FILES -- EXCEPTS (EXTEND -- CIDUPCK CREATES IT),
003100*                    SUMMARY (EXTEND -- CIDUPCK CREATES IT).
003200*    DUMP FILE    -- SYSOUT.
003300*
003400*    RUNS AS THE SECOND STEP OF THE JOB, AFTER CIDUPCK AND
003500*    BEFORE CIRECON.  ALL GROUPING IS DONE IN WORKING STORAGE --
003600*    NO SORT VERB, NO KEYED OR INDEXED ACCESS ANYWHERE.
003700*
003800*    CHANGE LOG
003900*    ----------
004000*    012394 JS   ORIGINAL PROGRAM.  SECOND STEP -- LOADS THE
004100*                BEFORE AND AFTER CI EXTRACTS INTO TWO WORKING
004200*                TABLES AND COMPARES THEM, ONCE FOR ATTRIBUTE-
004300*                LEVEL RISK AND ONCE FOR PLANS THE CLEANUP RUN
004400*                DROPPED, APPENDING BOTH FINDINGS TO SUMMARY.
004500*    031995 RFH  ATTRIBUTE-RISK CLASSIFICATION ADDED -- REQ #4471.
004600*    112298 BJT  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,
004700*                SIGNED OFF, NO CHANGE REQUIRED
004800*    070902 CDW  TICKET #5820 -- BEFORE-TABLE/AFTER-TABLE WIDENED
004900*                FROM 500 TO 1000 ROWS EACH TO MATCH CIDUPCK'S
005000*                CI-TABLE CAPACITY
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300         ASSIGN TO UT-S-SYSOUT
006400         ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT CIBEFORE
006700         ASSIGN TO UT-S-CIBEFORE
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS CIBEFORE-STATUS.
007000
007100     SELECT CIAFTER
007200         ASSIGN TO UT-S-CIAFTER
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS CIAFTER-STATUS.
007500
007600     SELECT EXCEPTS
007700         ASSIGN TO UT-S-EXCEPTS
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS EXCEPTS-STATUS.
008000
008100     SELECT SUMMARY
008200         ASSIGN TO UT-S-SUMMARY
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS SUMMARY-STATUS.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC                      PIC X(130).
009500
009600****** BEFORE SNAPSHOT OF THE CI EXTRACT -- TAKEN AHEAD OF THE
009700****** DUPLICATE-CLEANUP FIX SCRIPT.  NEED NOT ARRIVE SORTED.
009800 FD  CIBEFORE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 252 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS CIBEFORE-REC.
010400 01  CIBEFORE-REC                    PIC X(252).
010500
010600****** AFTER SNAPSHOT OF THE CI EXTRACT -- TAKEN ONCE THE FIX
010700****** SCRIPT HAS RUN.  NEED NOT ARRIVE SORTED.
010800 FD  CIAFTER
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 252 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS CIAFTER-REC.
011400 01  CIAFTER-REC                     PIC X(252).
011500
011600 FD  EXCEPTS
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 186 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS EXCEPTS-REC.
012200 01  EXCEPTS-REC                     PIC X(186).
012300
012400 FD  SUMMARY
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 132 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS SUMMARY-REC.
013000 01  SUMMARY-REC                     PIC X(132).
013100
013200 WORKING-STORAGE SECTION.
013300 01  FILE-STATUS-CODES.
013400     05  CIBEFORE-STATUS             PIC X(02).
013500         88  CIBEFORE-OK             VALUE "00".
013600     05  CIAFTER-STATUS              PIC X(02).
013700         88  CIAFTER-OK              VALUE "00".
013800     05  EXCEPTS-STATUS              PIC X(02).
013900         88  EXCEPTS-OK              VALUE "00".
014000     05  SUMMARY-STATUS              PIC X(02).
014100         88  SUMMARY-OK              VALUE "00".
014200     05  FILLER                      PIC X(04).
014300
014400     COPY CIRECORD.
014500     COPY EXCPREC.
014600
014700 01  BEFORE-TABLE.
014800     05  BT-ROW OCCURS 1000 TIMES.
014900         10  BT-PLAN                 PIC X(20).
015000         10  BT-NAME                 PIC X(40).
015100         10  BT-TYPE                 PIC X(20).
015200         10  BT-SERIAL               PIC X(15).
015300         10  BT-DR-DEVICE            PIC X(20).
015400         10  BT-GLB                  PIC X(20).
015500         10  BT-NAS                  PIC X(20).
015600         10  BT-COMMENTS             PIC X(40).
015700         10  BT-FAILOVER             PIC X(20).
015800         10  BT-PREFIX               PIC X(20).
015900         10  BT-CORE                 PIC X(40).
016000         10  BT-MATCH-SW             PIC X(01).
016100             88  BT-PREFIX-MATCHES   VALUE "Y".
016200         10  BT-USED-SW              PIC X(01).
016300             88  BT-USED             VALUE "Y".
016400         10  FILLER                  PIC X(06).
016500
016600 01  AFTER-TABLE.
016700     05  AT-ROW OCCURS 1000 TIMES.
016800         10  AT-PLAN                 PIC X(20).
016900         10  AT-NAME                 PIC X(40).
017000         10  AT-TYPE                 PIC X(20).
017100         10  FILLER                  PIC X(08).
017200
017300 01  MISC-FIELDS.
017400     05  WS-BEFORE-COUNT             PIC S9(04) COMP.
017500     05  WS-AFTER-COUNT              PIC S9(04) COMP.
017600     05  WS-SUB                      PIC S9(04) COMP.
017700     05  WS-SUB2                     PIC S9(04) COMP.
017800     05  WS-LEADER-SUB               PIC S9(04) COMP.
017900     05  WS-CORRECT-SUB              PIC S9(04) COMP.
018000     05  WS-GROUP-COUNT              PIC S9(04) COMP.
018100     05  WS-TOTAL-AT                 PIC 9(05) COMP.
018200     05  WS-TOTAL-RM                 PIC 9(05) COMP.
018300     05  WS-RM-WITH-ATTR             PIC 9(05) COMP.
018400     05  FILLER                      PIC X(08).
018500
018600 01  WS-GROUP-FIELDS.
018700     05  WS-KEY-PLAN                 PIC X(20).
018800     05  WS-KEY-CORE                 PIC X(40).
018900     05  WS-KEY-TYPE                 PIC X(20).
019000     05  WS-KEY-NAME                 PIC X(40).
019100     05  WS-CONFLICT-SW              PIC X(01).
019200         88  WS-HAS-CONFLICT         VALUE "Y".
019300     05  WS-TRANSFER-SW              PIC X(01).
019400         88  WS-HAS-TRANSFER         VALUE "Y".
019500     05  WS-FOUND-SW                 PIC X(01).
019600         88  WS-KEY-FOUND            VALUE "Y".
019700     05  FILLER                      PIC X(06).
019800
019900 01  WS-RUN-DATE-FIELDS.
020000     05  WS-RUN-DATE                 PIC 9(06).
020100     05  WS-RUN-DATE-O REDEFINES WS-RUN-DATE.
020200         10  WS-RUN-YY               PIC 99.
020300         10  WS-RUN-MM               PIC 99.
020400         10  WS-RUN-DD               PIC 99.
020500     05  FILLER                      PIC X(10).
020600
020700 01  FLAGS-AND-SWITCHES.
020800     05  MORE-BEFORE-SW              PIC X(01) VALUE "Y".
020900         88  NO-MORE-BEFORE          VALUE "N".
021000     05  MORE-AFTER-SW               PIC X(01) VALUE "Y".
021100         88  NO-MORE-AFTER           VALUE "N".
021200     05  FILLER                      PIC X(09).
021300
021400 01  ABEND-REC.
021500     05  FILLER                      PIC X(15)
021600                                     VALUE "*** ABEND ***  ".
021700     05  ABEND-REASON                PIC X(40).
021800     05  FILLER                      PIC X(05) VALUE SPACES.
021900     05  EXPECTED-VAL                PIC X(15).
022000     05  FILLER                      PIC X(05) VALUE SPACES.
022100     05  ACTUAL-VAL                  PIC X(15).
022200     05  FILLER                      PIC X(35) VALUE SPACES.
022300
022400 77  ZERO-VAL                        PIC S9(04) COMP VALUE ZERO.
022500 77  ONE-VAL                         PIC S9(04) COMP VALUE 1.
022600
022700 01  WS-AT-COUNT-LINE.
022800     05  FILLER                      PIC X(30)
022900                                     VALUE "ANALYSIS AT - ATTRIBUTE RISK ".
023000     05  WS-AT-COUNT-O               PIC ZZ,ZZ9.
023100     05  FILLER                      PIC X(97) VALUE SPACES.
023200
023300 01  WS-RM-COUNT-LINE.
023400     05  FILLER                      PIC X(30)
023500                                     VALUE "ANALYSIS RM - RECORDS REMOVED ".
023600     05  WS-RM-COUNT-O               PIC ZZ,ZZ9.
023700     05  FILLER                      PIC X(20) VALUE SPACES.
023800     05  FILLER                      PIC X(29)
023900                                     VALUE "REMOVED WITH CRIT ATTRIBUTES ".
024000     05  WS-RM-ATTR-O                PIC ZZ,ZZ9.
024100     05  FILLER                      PIC X(38) VALUE SPACES.
024200
024300 PROCEDURE DIVISION.
024400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024500     PERFORM 300-ATTRIBUTE-RISK THRU 300-EXIT.
024600     PERFORM 500-REMOVED-COMPARE THRU 500-EXIT.
024700     PERFORM 950-PRINT-SUMMARY THRU 950-EXIT.
024800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
024900     DISPLAY "******** NORMAL END OF JOB CIBEFAFT ********".
025000     MOVE +0 TO RETURN-CODE.
025100     GOBACK.
025200
025300 000-HOUSEKEEPING.
025400     DISPLAY "******** BEGIN JOB CIBEFAFT ********".
025500     ACCEPT WS-RUN-DATE FROM DATE.
025600     MOVE ZERO TO WS-BEFORE-COUNT, WS-AFTER-COUNT,
025700         WS-TOTAL-AT, WS-TOTAL-RM, WS-RM-WITH-ATTR.
025800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025900     PERFORM 900-READ-CIBEFORE THRU 900-EXIT.
026000     IF NO-MORE-BEFORE
026100         MOVE "EMPTY CIBEFORE INPUT FILE" TO ABEND-REASON
026200         GO TO 1000-ABEND-RTN.
026300     PERFORM 100-LOAD-BEFORE THRU 100-EXIT
026400         UNTIL NO-MORE-BEFORE.
026500     PERFORM 920-READ-CIAFTER THRU 920-EXIT.
026600     PERFORM 120-LOAD-AFTER THRU 120-EXIT
026700         UNTIL NO-MORE-AFTER.
026800 000-EXIT.
026900     EXIT.
027000
027100 100-LOAD-BEFORE.
027200     ADD 1 TO WS-BEFORE-COUNT.
027300     IF WS-BEFORE-COUNT > 1000
027400         MOVE "CIBEFORE EXCEEDS TABLE CAPACITY" TO ABEND-REASON
027500         GO TO 1000-ABEND-RTN.
027600     MOVE CI-PLAN        TO BT-PLAN(WS-BEFORE-COUNT).
027700     MOVE CI-NAME        TO BT-NAME(WS-BEFORE-COUNT).
027800     MOVE CI-TYPE        TO BT-TYPE(WS-BEFORE-COUNT).
027900     MOVE CI-SERIAL      TO BT-SERIAL(WS-BEFORE-COUNT).
028000     MOVE CI-DR-DEVICE   TO BT-DR-DEVICE(WS-BEFORE-COUNT).
028100     MOVE CI-GLB         TO BT-GLB(WS-BEFORE-COUNT).
028200     MOVE CI-NAS         TO BT-NAS(WS-BEFORE-COUNT).
028300     MOVE CI-COMMENTS    TO BT-COMMENTS(WS-BEFORE-COUNT).
028400     MOVE CI-FAILOVER    TO BT-FAILOVER(WS-BEFORE-COUNT).
028500     INSPECT BT-PLAN(WS-BEFORE-COUNT)
028600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
028700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028800     INSPECT BT-TYPE(WS-BEFORE-COUNT)
028900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
029000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029100     INSPECT BT-SERIAL(WS-BEFORE-COUNT)
029200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
029300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029400     INSPECT BT-NAME(WS-BEFORE-COUNT)
029500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
029600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029700     CALL "NAMESPLT" USING BT-NAME(WS-BEFORE-COUNT),
029800         BT-PREFIX(WS-BEFORE-COUNT), BT-CORE(WS-BEFORE-COUNT).
029900     MOVE "N" TO BT-MATCH-SW(WS-BEFORE-COUNT),
030000         BT-USED-SW(WS-BEFORE-COUNT).
030100     CALL "TYPCHK" USING BT-PREFIX(WS-BEFORE-COUNT),
030200         BT-TYPE(WS-BEFORE-COUNT), WS-CONFLICT-SW.
030300     IF WS-CONFLICT-SW = "N"
030400         SET BT-PREFIX-MATCHES(WS-BEFORE-COUNT) TO TRUE.
030500     PERFORM 900-READ-CIBEFORE THRU 900-EXIT.
030600 100-EXIT.
030700     EXIT.
030800
030900 120-LOAD-AFTER.
031000     ADD 1 TO WS-AFTER-COUNT.
031100     IF WS-AFTER-COUNT > 1000
031200         MOVE "CIAFTER EXCEEDS TABLE CAPACITY" TO ABEND-REASON
031300         GO TO 1000-ABEND-RTN.
031400     MOVE CI-PLAN TO AT-PLAN(WS-AFTER-COUNT).
031500     MOVE CI-NAME TO AT-NAME(WS-AFTER-COUNT).
031600     MOVE CI-TYPE TO AT-TYPE(WS-AFTER-COUNT).
031700     INSPECT AT-PLAN(WS-AFTER-COUNT)
031800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
031900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032000     INSPECT AT-TYPE(WS-AFTER-COUNT)
032100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
032200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032300     INSPECT AT-NAME(WS-AFTER-COUNT)
032400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
032500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032600     PERFORM 920-READ-CIAFTER THRU 920-EXIT.
032700 120-EXIT.
032800     EXIT.
032900
033000*    UNIT D -- R11/R12/R13.  GROUP THE BEFORE TABLE BY (PLAN,     031995RFH
033100*    CORE-NAME, TYPE) AND WEIGH ATTRIBUTE-TRANSFER RISK ON EVERY
033200*    MEMBER THAT IS NOT THE GROUP'S "CORRECT" RECORD.  NO SORT --
033300*    LEADER-SCAN OVER BEFORE-TABLE, SAME TECHNIQUE AS CIDUPCK.
033400 300-ATTRIBUTE-RISK.
033500     PERFORM 290-RESET-USED THRU 290-EXIT.
033600     PERFORM 303-AT-FIND-LEADER THRU 303-EXIT
033700         VARYING WS-LEADER-SUB FROM 1 BY 1
033800         UNTIL WS-LEADER-SUB > WS-BEFORE-COUNT.
033900 300-EXIT.
034000     EXIT.
034100
034200 303-AT-FIND-LEADER.
034300     IF NOT BT-USED(WS-LEADER-SUB)
034400         MOVE BT-PLAN(WS-LEADER-SUB) TO WS-KEY-PLAN
034410         MOVE BT-CORE(WS-LEADER-SUB) TO WS-KEY-CORE
034420         MOVE BT-TYPE(WS-LEADER-SUB) TO WS-KEY-TYPE
034500         PERFORM 304-AT-PROCESS-GROUP THRU 304-EXIT.
034600 303-EXIT.
034700     EXIT.
034800
034900 304-AT-PROCESS-GROUP.
035000     MOVE ZERO TO WS-GROUP-COUNT.
035100     MOVE ZERO TO WS-CORRECT-SUB.
035200     PERFORM 306-AT-SCAN-ROW THRU 306-EXIT
035300         VARYING WS-SUB FROM 1 BY 1
035400         UNTIL WS-SUB > WS-BEFORE-COUNT.
035500     IF WS-CORRECT-SUB = ZERO
035600         MOVE WS-LEADER-SUB TO WS-CORRECT-SUB.
035700     IF WS-GROUP-COUNT > 1
035800         PERFORM 308-AT-CLASSIFY-MEMBERS THRU 308-EXIT
035900             VARYING WS-SUB FROM 1 BY 1
036000             UNTIL WS-SUB > WS-BEFORE-COUNT.
036100 304-EXIT.
036200     EXIT.
036300
036400 306-AT-SCAN-ROW.
036500     IF NOT BT-USED(WS-SUB)
036600       IF BT-PLAN(WS-SUB) = WS-KEY-PLAN
036700          AND BT-CORE(WS-SUB) = WS-KEY-CORE
036800          AND BT-TYPE(WS-SUB) = WS-KEY-TYPE
036900         SET BT-USED(WS-SUB) TO TRUE
037000         ADD 1 TO WS-GROUP-COUNT
037100         IF BT-PREFIX-MATCHES(WS-SUB) AND WS-CORRECT-SUB = ZERO
037200             MOVE WS-SUB TO WS-CORRECT-SUB
037300         END-IF
037400       END-IF
037500     END-IF.
037600 306-EXIT.
037700     EXIT.
037800
037900*    A SECOND PASS IS NEEDED BECAUSE THE CORRECT MEMBER IS NOT     031995RFH
038000*    KNOWN UNTIL THE WHOLE GROUP HAS BEEN SCANNED ONCE (R11).
038100 308-AT-CLASSIFY-MEMBERS.
038200     IF BT-PLAN(WS-SUB) = WS-KEY-PLAN
038300        AND BT-CORE(WS-SUB) = WS-KEY-CORE
038400        AND BT-TYPE(WS-SUB) = WS-KEY-TYPE
038500        AND WS-SUB NOT = WS-CORRECT-SUB
038600         PERFORM 309-AT-COMPARE-ATTRS THRU 309-EXIT.
038700 308-EXIT.
038800     EXIT.
038900
039000 309-AT-COMPARE-ATTRS.
039100     MOVE "N" TO WS-CONFLICT-SW, WS-TRANSFER-SW.
039200     PERFORM 310-AT-TEST-ONE-ATTR THRU 310-EXIT
039300         VARYING WS-SUB2 FROM 1 BY 1
039400         UNTIL WS-SUB2 > 5.
039500     IF WS-HAS-CONFLICT
039600         MOVE "CONFLICT - DATA LOSS" TO EX-ISSUE
039700         PERFORM 320-AT-WRITE-EXCEPT THRU 320-EXIT
039800     ELSE
039900       IF WS-HAS-TRANSFER
040000         MOVE "TRANSFER NEEDED" TO EX-ISSUE
040100         PERFORM 320-AT-WRITE-EXCEPT THRU 320-EXIT
040200       END-IF.
040300 309-EXIT.
040400     EXIT.
040500
040600*    ONE ATTRIBUTE AT A TIME -- MISMATCH SIDE FIRST, CORRECT       031995RFH
040700*    SIDE SECOND (R12).  SUBSCRIPTED BY WS-SUB2 SO THE SAME
040800*    PARAGRAPH SERVES ALL FIVE CRITICAL ATTRIBUTES.
040900 310-AT-TEST-ONE-ATTR.
041000     IF WS-SUB2 = 1
041100         IF BT-DR-DEVICE(WS-SUB) NOT = SPACES
041200            AND BT-DR-DEVICE(WS-CORRECT-SUB) = SPACES
041300             SET WS-HAS-TRANSFER TO TRUE
041400         ELSE
041500           IF BT-DR-DEVICE(WS-SUB) NOT = SPACES
041600              AND BT-DR-DEVICE(WS-CORRECT-SUB) NOT = SPACES
041700              AND BT-DR-DEVICE(WS-SUB) NOT =
041800                  BT-DR-DEVICE(WS-CORRECT-SUB)
041900               SET WS-HAS-CONFLICT TO TRUE
042000           END-IF
042100         END-IF
042200     ELSE
042300     IF WS-SUB2 = 2
042400         IF BT-GLB(WS-SUB) NOT = SPACES
042500            AND BT-GLB(WS-CORRECT-SUB) = SPACES
042600             SET WS-HAS-TRANSFER TO TRUE
042700         ELSE
042800           IF BT-GLB(WS-SUB) NOT = SPACES
042900              AND BT-GLB(WS-CORRECT-SUB) NOT = SPACES
043000              AND BT-GLB(WS-SUB) NOT = BT-GLB(WS-CORRECT-SUB)
043100               SET WS-HAS-CONFLICT TO TRUE
043200           END-IF
043300         END-IF
043400     ELSE
043500     IF WS-SUB2 = 3
043600         IF BT-NAS(WS-SUB) NOT = SPACES
043700            AND BT-NAS(WS-CORRECT-SUB) = SPACES
043800             SET WS-HAS-TRANSFER TO TRUE
043900         ELSE
044000           IF BT-NAS(WS-SUB) NOT = SPACES
044100              AND BT-NAS(WS-CORRECT-SUB) NOT = SPACES
044200              AND BT-NAS(WS-SUB) NOT = BT-NAS(WS-CORRECT-SUB)
044300               SET WS-HAS-CONFLICT TO TRUE
044400           END-IF
044500         END-IF
044600     ELSE
044700     IF WS-SUB2 = 4
044800         IF BT-COMMENTS(WS-SUB) NOT = SPACES
044900            AND BT-COMMENTS(WS-CORRECT-SUB) = SPACES
045000             SET WS-HAS-TRANSFER TO TRUE
045100         ELSE
045200           IF BT-COMMENTS(WS-SUB) NOT = SPACES
045300              AND BT-COMMENTS(WS-CORRECT-SUB) NOT = SPACES
045400              AND BT-COMMENTS(WS-SUB) NOT =
045500                  BT-COMMENTS(WS-CORRECT-SUB)
045600               SET WS-HAS-CONFLICT TO TRUE
045700           END-IF
045800         END-IF
045900     ELSE
046000         IF BT-FAILOVER(WS-SUB) NOT = SPACES
046100            AND BT-FAILOVER(WS-CORRECT-SUB) = SPACES
046200             SET WS-HAS-TRANSFER TO TRUE
046300         ELSE
046400           IF BT-FAILOVER(WS-SUB) NOT = SPACES
046500              AND BT-FAILOVER(WS-CORRECT-SUB) NOT = SPACES
046600              AND BT-FAILOVER(WS-SUB) NOT =
046700                  BT-FAILOVER(WS-CORRECT-SUB)
046800               SET WS-HAS-CONFLICT TO TRUE
046900           END-IF
047000         END-IF.
047100 310-EXIT.
047150     EXIT.
047200
047300 320-AT-WRITE-EXCEPT.
047400     MOVE "AT"                    TO EX-ANALYSIS.
047500     MOVE BT-PLAN(WS-SUB)         TO EX-PLAN.
047600     MOVE BT-NAME(WS-SUB)         TO EX-NAME.
047700     MOVE BT-TYPE(WS-SUB)         TO EX-TYPE.
047800     MOVE BT-SERIAL(WS-SUB)       TO EX-SERIAL.
047900     MOVE WS-GROUP-COUNT          TO EX-DUP-COUNT.
048000     MOVE BT-TYPE(WS-SUB)         TO EX-DUP-TYPE.
048100     IF BT-PREFIX-MATCHES(WS-SUB)
048200         SET EX-TYPE-MISM-NO TO TRUE
048300     ELSE
048400         SET EX-TYPE-MISM-YES TO TRUE.
048500     SET EX-MANUAL-NO TO TRUE.
048600     PERFORM 700-WRITE-EXCEPTS THRU 700-EXIT.
048700     ADD 1 TO WS-TOTAL-AT.
048800 320-EXIT.
048900     EXIT.
049000
049100*    UNIT E -- R14/R15.  EVERY BEFORE ROW WHOSE IDENTITY KEY IS    012394JS
049200*    ABSENT FROM THE AFTER TABLE IS A REMOVED RECORD.  LINEAR
049300*    TABLE SEARCH OF AFTER-TABLE -- NO KEYED I/O, PER THE FILES
049400*    NOTE THAT NO KEYED ORGANIZATION IS REQUIRED.
049500 500-REMOVED-COMPARE.
049600     PERFORM 510-RM-TEST-ONE-ROW THRU 510-EXIT
049700         VARYING WS-SUB FROM 1 BY 1
049800         UNTIL WS-SUB > WS-BEFORE-COUNT.
049900 500-EXIT.
050000     EXIT.
050100
050200 510-RM-TEST-ONE-ROW.
050300     MOVE BT-PLAN(WS-SUB) TO WS-KEY-PLAN.
050400     MOVE BT-NAME(WS-SUB) TO WS-KEY-NAME.
050500     MOVE BT-TYPE(WS-SUB) TO WS-KEY-TYPE.
050600     MOVE "N" TO WS-FOUND-SW.
050700     PERFORM 520-RM-SEARCH-AFTER THRU 520-EXIT
050800         VARYING WS-SUB2 FROM 1 BY 1
050900         UNTIL WS-SUB2 > WS-AFTER-COUNT OR WS-KEY-FOUND.
051000     IF NOT WS-KEY-FOUND
051100         PERFORM 530-RM-WRITE-EXCEPT THRU 530-EXIT.
051200 510-EXIT.
051300     EXIT.
051400
051500 520-RM-SEARCH-AFTER.
051600     IF AT-PLAN(WS-SUB2) = WS-KEY-PLAN
051700        AND AT-NAME(WS-SUB2) = WS-KEY-NAME
051800        AND AT-TYPE(WS-SUB2) = WS-KEY-TYPE
051900         SET WS-KEY-FOUND TO TRUE.
052000 520-EXIT.
052100     EXIT.
052200
052300 530-RM-WRITE-EXCEPT.
052400     MOVE "RM"                    TO EX-ANALYSIS.
052500     MOVE BT-PLAN(WS-SUB)         TO EX-PLAN.
052600     MOVE BT-NAME(WS-SUB)         TO EX-NAME.
052700     MOVE BT-TYPE(WS-SUB)         TO EX-TYPE.
052800     MOVE BT-SERIAL(WS-SUB)       TO EX-SERIAL.
052900     MOVE ZERO                    TO EX-DUP-COUNT.
053000     MOVE SPACES                  TO EX-DUP-TYPE.
053100     SET EX-MANUAL-NO TO TRUE.
053200     SET EX-TYPE-MISM-NO TO TRUE.
053300     IF BT-DR-DEVICE(WS-SUB) NOT = SPACES
053400        OR BT-GLB(WS-SUB) NOT = SPACES
053500        OR BT-NAS(WS-SUB) NOT = SPACES
053600        OR BT-COMMENTS(WS-SUB) NOT = SPACES
053700        OR BT-FAILOVER(WS-SUB) NOT = SPACES
053800         MOVE "REMOVED WITH CRITICAL ATTRIBUTES" TO EX-ISSUE
053900         ADD 1 TO WS-RM-WITH-ATTR
054000     ELSE
054100         MOVE "REMOVED BY FIX SCRIPT" TO EX-ISSUE.
054200     PERFORM 700-WRITE-EXCEPTS THRU 700-EXIT.
054300     ADD 1 TO WS-TOTAL-RM.
054400 530-EXIT.
054500     EXIT.
054600
054700 290-RESET-USED.
054800     PERFORM 291-RESET-ONE-ROW THRU 291-EXIT
054900         VARYING WS-SUB FROM 1 BY 1
055000         UNTIL WS-SUB > WS-BEFORE-COUNT.
055100 290-EXIT.
055200     EXIT.
055300
055400 291-RESET-ONE-ROW.
055500     MOVE "N" TO BT-USED-SW(WS-SUB).
055600 291-EXIT.
055700     EXIT.
055800
055900 700-WRITE-EXCEPTS.
056000     WRITE EXCEPTS-REC FROM EXCEPTION-RECORD.
056100 700-EXIT.
056200     EXIT.
056300
056400 800-OPEN-FILES.
056500     OPEN INPUT CIBEFORE, CIAFTER.
056600     OPEN EXTEND EXCEPTS, SUMMARY.
056700     OPEN OUTPUT SYSOUT.
056800     IF NOT CIBEFORE-OK
056900         MOVE "CIBEFORE OPEN FAILED" TO ABEND-REASON
057000         MOVE "00"                  TO EXPECTED-VAL
057100         MOVE CIBEFORE-STATUS       TO ACTUAL-VAL
057200         GO TO 1000-ABEND-RTN.
057300     IF NOT CIAFTER-OK
057400         MOVE "CIAFTER OPEN FAILED" TO ABEND-REASON
057500         MOVE "00"                  TO EXPECTED-VAL
057600         MOVE CIAFTER-STATUS        TO ACTUAL-VAL
057700         GO TO 1000-ABEND-RTN.
057800     IF NOT EXCEPTS-OK OR NOT SUMMARY-OK
057900         MOVE "EXCEPTS/SUMMARY OPEN FAILED" TO ABEND-REASON
058000         GO TO 1000-ABEND-RTN.
058100 800-EXIT.
058200     EXIT.
058300
058400 850-CLOSE-FILES.
058500     CLOSE CIBEFORE, CIAFTER, EXCEPTS, SUMMARY, SYSOUT.
058600 850-EXIT.
058700     EXIT.
058800
058900 900-READ-CIBEFORE.
059000     READ CIBEFORE INTO CI-RECORD
059100         AT END MOVE "N" TO MORE-BEFORE-SW
059200         GO TO 900-EXIT
059300     END-READ.
059400 900-EXIT.
059500     EXIT.
059600
059700 920-READ-CIAFTER.
059800     READ CIAFTER INTO CI-RECORD
059900         AT END MOVE "N" TO MORE-AFTER-SW
060000         GO TO 920-EXIT
060100     END-READ.
060200 920-EXIT.
060300     EXIT.
060400
060500 950-PRINT-SUMMARY.
060600     MOVE WS-TOTAL-AT  TO WS-AT-COUNT-O.
060700     MOVE WS-TOTAL-RM  TO WS-RM-COUNT-O.
060800     MOVE WS-RM-WITH-ATTR TO WS-RM-ATTR-O.
060900     WRITE SUMMARY-REC FROM WS-AT-COUNT-LINE
061000         AFTER ADVANCING 1.
061100     WRITE SUMMARY-REC FROM WS-RM-COUNT-LINE
061200         AFTER ADVANCING 1.
061300 950-EXIT.
061400     EXIT.
061500
061600 1000-ABEND-RTN.
061700     WRITE SYSOUT-REC FROM ABEND-REC.
061800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061900     DISPLAY "*** ABNORMAL END OF JOB - CIBEFAFT ***" UPON CONSOLE.
062000     DIVIDE ZERO-VAL INTO ONE-VAL.
