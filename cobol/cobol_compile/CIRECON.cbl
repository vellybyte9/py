000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CIRECON.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/94.
000700 DATE-COMPILED. 01/01/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*REMARKS.
001100*
001200*    THIRD AND LAST STEP OF THE DR MASTER PLAN CI DATA-QUALITY
001300*    BATCH.  RECONCILES TWO KEYED EXTRACTS OF THE SAME CI MASTER
001400*    -- MASTERKV (THE SYSTEM OF RECORD) AND EXTRACTKV (WHAT THE
001500*    DOWNSTREAM FEED ACTUALLY CARRIED) -- BOTH IN THE 95-BYTE
001600*    KV-RECORD LAYOUT, EACH KEY WITH FOUR COMPARED DATA COLUMNS.
001700*    BOTH FILES ARE LOADED INTO WORKING STORAGE; THE EXTRACT SIDE
001800*    IS TABLE-SEARCHED FOR EVERY MASTER KEY.  NO SORT VERB, NO
001900*    KEYED OR INDEXED FILE ACCESS ANYWHERE -- THE FILES NOTE SAYS
002000*    NO KEYED ORGANIZATION IS REQUIRED.
002100*
002200*    A DIFF-RECORD IS WRITTEN TO DIFFRPT FOR EVERY MISSING-ROW,
002300*    EXTRA-ROW, MISSING-VALUE, DIFFERENT-VALUE OR EMPTY-KEY
002400*    CONDITION.  A COMPLETENESS SCORE (MATCHED KEYS OVER MASTER
002500*    ROWS) AND AN ACCURACY SCORE (EXACTLY-MATCHING ROWS OVER
002600*    MATCHED KEYS) ARE APPENDED TO THE SUMMARY REPORT.
002700*
002800*    INPUT FILES  -- MASTERKV, EXTRACTKV (SEQUENTIAL, 95 BYTES).
002900*    OUTPUT FILES -- DIFFRPT (OUTPUT), SUMMARY (EXTEND -- CIDUPCK
003000*                    CREATES IT, CIBEFAFT APPENDS TO IT).
003100*    DUMP FILE    -- SYSOUT.
003200*
003300*    CHANGE LOG
003400*    ----------
003500*    010194 JS   ORIGINAL PROGRAM.  THIRD AND LAST STEP --
003600*                RECONCILES THE MASTER AND EXTRACT KEY/VALUE
003700*                FILES ONE FOR ONE, TABLE-SEARCHING THE EXTRACT
003800*                SIDE IN WORKING STORAGE, AND SCORES HOW COMPLETE
003900*                AND ACCURATE THE EXTRACT TURNED OUT TO BE.
004000*    031995 RFH  COMPLETENESS/ACCURACY SCORING ADDED.  REQ #4471.
004100*    112298 BJT  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,
004200*                SIGNED OFF, NO CHANGE REQUIRED
004300*    070902 CDW  TICKET #5820 -- EXTRACT-TABLE WIDENED FROM 500 TO
004400*                1000 ROWS TO MATCH THE OTHER TWO STEPS' CAPACITY
004450*    081026 CDW  TICKET #6013 -- DF-FIELD WAS CARRYING "FLD-1" ETC
004460*                AND BLANKS ON ROW-LEVEL DIFFS.  RECORD LAYOUT
004470*                CALLS FOR "FIELD-1".."FIELD-4" OR "ROW" -- FIXED
004480*                220-COMPARE-FIELDS AND THE EMPTY-KEY/MISSING-ROW/
004490*                EXTRA-ROW WRITES TO MATCH.
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700         ASSIGN TO UT-S-SYSOUT
005800         ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT MASTERKV
006100         ASSIGN TO UT-S-MASTERKV
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS MASTERKV-STATUS.
006400
006500     SELECT EXTRACTKV
006600         ASSIGN TO UT-S-EXTRACTKV
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS EXTRACTKV-STATUS.
006900
007000     SELECT DIFFRPT
007100         ASSIGN TO UT-S-DIFFRPT
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS DIFFRPT-STATUS.
007400
007500     SELECT SUMMARY
007600         ASSIGN TO UT-S-SUMMARY
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS SUMMARY-STATUS.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 100 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC                      PIC X(100).
008900
009000****** SYSTEM-OF-RECORD SIDE OF THE RECONCILIATION.  NEED NOT
009100****** ARRIVE SORTED -- SEE THE FILES NOTE.
009200 FD  MASTERKV
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 95 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS MASTERKV-REC.
009800 01  MASTERKV-REC                    PIC X(95).
009900
010000****** DOWNSTREAM-FEED SIDE OF THE RECONCILIATION.  NEED NOT
010100****** ARRIVE SORTED -- SEE THE FILES NOTE.
010200 FD  EXTRACTKV
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 95 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS EXTRACTKV-REC.
010800 01  EXTRACTKV-REC                   PIC X(95).
010900
011000 FD  DIFFRPT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 77 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS DIFFRPT-REC.
011600 01  DIFFRPT-REC                     PIC X(77).
011700
011800 FD  SUMMARY
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 132 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS SUMMARY-REC.
012400 01  SUMMARY-REC                     PIC X(132).
012500
012600 WORKING-STORAGE SECTION.
012700 01  FILE-STATUS-CODES.
012800     05  MASTERKV-STATUS             PIC X(02).
012900         88  MASTERKV-OK             VALUE "00".
013000     05  EXTRACTKV-STATUS            PIC X(02).
013100         88  EXTRACTKV-OK            VALUE "00".
013200     05  DIFFRPT-STATUS              PIC X(02).
013300         88  DIFFRPT-OK              VALUE "00".
013400     05  SUMMARY-STATUS              PIC X(02).
013500         88  SUMMARY-OK              VALUE "00".
013600     05  FILLER                      PIC X(04).
013700
013800     COPY KVRECRD.
013900     COPY DIFFREC.
014000
014100 01  EXTRACT-TABLE.
014200     05  ET-ROW OCCURS 1000 TIMES.
014300         10  ET-KEY                  PIC X(15).
014400         10  ET-FLD                  PIC X(20) OCCURS 4 TIMES.
014500         10  ET-USED-SW              PIC X(01).
014600             88  ET-USED             VALUE "Y".
014700         10  FILLER                  PIC X(05).
014800
014900 01  MISC-FIELDS.
015000     05  WS-MASTER-COUNT             PIC S9(04) COMP.
015100     05  WS-EXTRACT-COUNT            PIC S9(04) COMP.
015200     05  WS-SUB                      PIC S9(04) COMP.
015300     05  WS-SUB2                     PIC S9(04) COMP.
015400     05  WS-MATCH-SUB                PIC S9(04) COMP.
015500     05  WS-MASTER-EMPTY-KEYS        PIC 9(05) COMP.
015600     05  WS-EXTRACT-EMPTY-KEYS       PIC 9(05) COMP.
015700     05  WS-MATCHED-KEYS             PIC 9(05) COMP.
015800     05  WS-MISSING-ROWS             PIC 9(05) COMP.
015900     05  WS-EXTRA-ROWS               PIC 9(05) COMP.
016000     05  WS-VALUE-MISMATCHES         PIC 9(05) COMP.
016100     05  WS-EXACT-MATCHES            PIC 9(05) COMP.
016200     05  WS-ROW-DIFF-SW              PIC X(01).
016300         88  WS-ROW-DIFFERS          VALUE "Y".
016400     05  FILLER                      PIC X(06).
016500
016600 01  WS-SCORE-FIELDS.
016700     05  WS-COMPLETENESS             PIC S9(03)V9 COMP-3.
016800     05  WS-ACCURACY                 PIC S9(03)V9 COMP-3.
016900     05  FILLER                      PIC X(06).
017000
017100 01  WS-RUN-DATE-FIELDS.
017200     05  WS-RUN-DATE                 PIC 9(06).
017300     05  WS-RUN-DATE-O REDEFINES WS-RUN-DATE.
017400         10  WS-RUN-YY               PIC 99.
017500         10  WS-RUN-MM               PIC 99.
017600         10  WS-RUN-DD               PIC 99.
017700     05  FILLER                      PIC X(10).
017800
017900 01  FLAGS-AND-SWITCHES.
018000     05  MORE-MASTER-SW              PIC X(01) VALUE "Y".
018100         88  NO-MORE-MASTER          VALUE "N".
018200     05  MORE-EXTRACT-SW             PIC X(01) VALUE "Y".
018300         88  NO-MORE-EXTRACT         VALUE "N".
018400     05  FILLER                      PIC X(09).
018500
018600 01  ABEND-REC.
018700     05  FILLER                      PIC X(15)
018800                                     VALUE "*** ABEND ***  ".
018900     05  ABEND-REASON                PIC X(40).
019000     05  FILLER                      PIC X(05) VALUE SPACES.
019100     05  EXPECTED-VAL                PIC X(15).
019200     05  FILLER                      PIC X(05) VALUE SPACES.
019300     05  ACTUAL-VAL                  PIC X(15).
019400     05  FILLER                      PIC X(05) VALUE SPACES.
019500
019600 77  ZERO-VAL                        PIC S9(04) COMP VALUE ZERO.
019700 77  ONE-VAL                         PIC S9(04) COMP VALUE 1.
019800
019900 01  WS-RECON-LINE-1.
020000     05  FILLER                      PIC X(20)
020100                                     VALUE "UNIT F - MASTER ROWS".
020200     05  WS-MASTER-CNT-O             PIC ZZ,ZZ9.
020300     05  FILLER                      PIC X(15)
020400                                     VALUE "  EXTRACT ROWS".
020500     05  WS-EXTRACT-CNT-O            PIC ZZ,ZZ9.
020600     05  FILLER                      PIC X(15)
020700                                     VALUE "  MATCHED KEYS".
020800     05  WS-MATCHED-CNT-O            PIC ZZ,ZZ9.
020900     05  FILLER                      PIC X(59) VALUE SPACES.
021000
021100 01  WS-RECON-LINE-2.
021200     05  FILLER                      PIC X(16)
021300                                     VALUE "MISSING ROWS   ".
021400     05  WS-MISSING-CNT-O            PIC ZZ,ZZ9.
021500     05  FILLER                      PIC X(15)
021600                                     VALUE "  EXTRA ROWS  ".
021700     05  WS-EXTRA-CNT-O              PIC ZZ,ZZ9.
021800     05  FILLER                      PIC X(19)
021900                                     VALUE "  VALUE MISMATCHES".
022000     05  WS-MISMATCH-CNT-O           PIC ZZ,ZZ9.
022100     05  FILLER                      PIC X(21)
022200                                     VALUE "  EXACT MATCHES    ".
022300     05  WS-EXACT-CNT-O              PIC ZZ,ZZ9.
022400     05  FILLER                      PIC X(24) VALUE SPACES.
022500
022600 01  WS-RECON-LINE-3.
022700     05  FILLER                      PIC X(23)
022800                                     VALUE "EMPTY KEYS - MASTER   ".
022900     05  WS-MASTER-EMPTY-O           PIC ZZ,ZZ9.
023000     05  FILLER                      PIC X(24)
023100                                     VALUE "  EMPTY KEYS - EXTRACT ".
023200     05  WS-EXTRACT-EMPTY-O          PIC ZZ,ZZ9.
023300     05  FILLER                      PIC X(20)
023400                                     VALUE "  COMPLETENESS ";
023500     05  WS-COMPLETENESS-O           PIC ZZ9.9.
023600     05  FILLER                      PIC X(01) VALUE "%".
023700     05  FILLER                      PIC X(10)
023800                                     VALUE "  ACCURACY ".
023900     05  WS-ACCURACY-O               PIC ZZ9.9.
024000     05  FILLER                      PIC X(01) VALUE "%".
024100     05  FILLER                      PIC X(30) VALUE SPACES.
024200
024300 PROCEDURE DIVISION.
024400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024500     PERFORM 100-MAINLINE THRU 100-EXIT
024600         UNTIL NO-MORE-MASTER.
024700     PERFORM 600-COMPUTE-SCORES THRU 600-EXIT.
024800     PERFORM 950-PRINT-SUMMARY THRU 950-EXIT.
024900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025000     DISPLAY "******** NORMAL END OF JOB CIRECON ********".
025100     MOVE +0 TO RETURN-CODE.
025200     GOBACK.
025300
025400 000-HOUSEKEEPING.
025500     DISPLAY "******** BEGIN JOB CIRECON ********".
025600     ACCEPT WS-RUN-DATE FROM DATE.
025700     MOVE ZERO TO WS-MASTER-COUNT, WS-EXTRACT-COUNT,
025800         WS-MASTER-EMPTY-KEYS, WS-EXTRACT-EMPTY-KEYS,
025900         WS-MATCHED-KEYS, WS-MISSING-ROWS, WS-EXTRA-ROWS,
026000         WS-VALUE-MISMATCHES, WS-EXACT-MATCHES.
026100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026200     PERFORM 920-READ-EXTRACTKV THRU 920-EXIT.
026300     PERFORM 110-LOAD-EXTRACT THRU 110-EXIT
026400         UNTIL NO-MORE-EXTRACT.
026500     PERFORM 900-READ-MASTERKV THRU 900-EXIT.
026600     IF NO-MORE-MASTER
026700         MOVE "EMPTY MASTERKV INPUT FILE" TO ABEND-REASON
026800         GO TO 1000-ABEND-RTN.
026900 000-EXIT.
027000     EXIT.
027100
027200 110-LOAD-EXTRACT.
027300     ADD 1 TO WS-EXTRACT-COUNT.
027400     IF WS-EXTRACT-COUNT > 1000
027500         MOVE "EXTRACTKV EXCEEDS TABLE CAPACITY" TO ABEND-REASON
027600         GO TO 1000-ABEND-RTN.
027700     IF KV-KEY-EMPTY
027750         ADD 1 TO WS-EXTRACT-EMPTY-KEYS
027780         SUBTRACT 1 FROM WS-EXTRACT-COUNT
027800         MOVE SPACES TO DF-KEY
027820         SET DF-EMPTY-KEY TO TRUE
027840         MOVE "ROW" TO DF-FIELD
027850         MOVE SPACES TO DF-MASTER-VAL, DF-EXTRACT-VAL
027860         PERFORM 700-WRITE-DIFF THRU 700-EXIT
027900     ELSE
028000         MOVE KV-KEY TO ET-KEY(WS-EXTRACT-COUNT)
028100         MOVE KV-FLD-1 TO ET-FLD(WS-EXTRACT-COUNT, 1)
028200         MOVE KV-FLD-2 TO ET-FLD(WS-EXTRACT-COUNT, 2)
028300         MOVE KV-FLD-3 TO ET-FLD(WS-EXTRACT-COUNT, 3)
028400         MOVE KV-FLD-4 TO ET-FLD(WS-EXTRACT-COUNT, 4)
028500         MOVE "N" TO ET-USED-SW(WS-EXTRACT-COUNT).
028600     PERFORM 920-READ-EXTRACTKV THRU 920-EXIT.
028700 110-EXIT.
028800     EXIT.
028900
029000 100-MAINLINE.
029100     MOVE KV-KEY TO DF-KEY.
029200     IF KV-KEY-EMPTY
029300         ADD 1 TO WS-MASTER-EMPTY-KEYS
029320         SET DF-EMPTY-KEY TO TRUE
029340         MOVE "ROW" TO DF-FIELD
029350         MOVE SPACES TO DF-MASTER-VAL, DF-EXTRACT-VAL
029360         PERFORM 700-WRITE-DIFF THRU 700-EXIT
029400     ELSE
029500         PERFORM 200-MATCH-MASTER-ROW THRU 200-EXIT.
029600     PERFORM 900-READ-MASTERKV THRU 900-EXIT.
029700 100-EXIT.
029800     EXIT.
029900
030000*    R16 -- KEY MATCH IS EXACT ON THE TRIMMED KEY.  LINEAR TABLE   010194JS
030100*    SEARCH OF EXTRACT-TABLE -- NO KEYED I/O, PER THE FILES NOTE
030200*    THAT NO KEYED ORGANIZATION IS REQUIRED.
030300 200-MATCH-MASTER-ROW.
030400     MOVE "N" TO WS-ROW-DIFF-SW.
030500     MOVE ZERO TO WS-MATCH-SUB.
030600     PERFORM 210-SEARCH-EXTRACT THRU 210-EXIT
030700         VARYING WS-SUB FROM 1 BY 1
030800         UNTIL WS-SUB > WS-EXTRACT-COUNT OR WS-MATCH-SUB NOT = ZERO.
030900     IF WS-MATCH-SUB = ZERO
031000         SET DF-MISSING-ROW TO TRUE
031100         MOVE "ROW" TO DF-FIELD
031200         MOVE SPACES TO DF-MASTER-VAL
031300         MOVE SPACES TO DF-EXTRACT-VAL
031400         PERFORM 700-WRITE-DIFF THRU 700-EXIT
031500         ADD 1 TO WS-MISSING-ROWS
031600     ELSE
031700         SET ET-USED(WS-MATCH-SUB) TO TRUE
031800         ADD 1 TO WS-MATCHED-KEYS
031900         PERFORM 220-COMPARE-FIELDS THRU 220-EXIT
032000             VARYING WS-SUB2 FROM 1 BY 1
032100             UNTIL WS-SUB2 > 4
032200         IF NOT WS-ROW-DIFFERS
032300             ADD 1 TO WS-EXACT-MATCHES
032400         END-IF.
032500 200-EXIT.
032600     EXIT.
032700
032800 210-SEARCH-EXTRACT.
032900     IF ET-KEY(WS-SUB) = DF-KEY
033000         MOVE WS-SUB TO WS-MATCH-SUB.
033100 210-EXIT.
033200     EXIT.
033300
033400*    R17 -- FIELD COMPARE ON TRIMMED VALUES; MISSING ONLY WHEN     010194JS
033500*    THE EXTRACT SIDE IS BLANK AND THE MASTER SIDE IS NOT.  BOTH
033600*    RECORDS ARE ADDRESSED BY SUBSCRIPT SO ONE PARAGRAPH SERVES
033700*    ALL FOUR COMPARED COLUMNS.
033800 220-COMPARE-FIELDS.
033900     IF KV-TBL-FLD(WS-SUB2) NOT = ET-FLD(WS-MATCH-SUB, WS-SUB2)
034000         SET WS-ROW-DIFFERS TO TRUE
034050*        R16 RECORD LAYOUT CALLS FOR THE FULL FIELD NAME IN         081026CDW
034060*        DF-FIELD ("FIELD-1".."FIELD-4"), NOT A SHORTHAND CODE.
034100         IF WS-SUB2 = 1
034110             MOVE "FIELD-1  " TO DF-FIELD
034120         ELSE
034130             IF WS-SUB2 = 2
034140                 MOVE "FIELD-2  " TO DF-FIELD
034150             ELSE
034160                 IF WS-SUB2 = 3
034170                     MOVE "FIELD-3  " TO DF-FIELD
034180                 ELSE
034190                     MOVE "FIELD-4  " TO DF-FIELD
034195                 END-IF
034197             END-IF
034199         END-IF
034300         MOVE KV-TBL-FLD(WS-SUB2) TO DF-MASTER-VAL
034400         MOVE ET-FLD(WS-MATCH-SUB, WS-SUB2) TO DF-EXTRACT-VAL
034500         IF ET-FLD(WS-MATCH-SUB, WS-SUB2) = SPACES
034600             SET DF-MISSING-VAL TO TRUE
034700         ELSE
034800             SET DF-DIFFERENT TO TRUE
034900         END-IF
035000         PERFORM 700-WRITE-DIFF THRU 700-EXIT
035100         ADD 1 TO WS-VALUE-MISMATCHES.
035200 220-EXIT.
035300     EXIT.
035400
035500*    UNIT F STEP 2 -- EVERY EXTRACT ROW STILL UNMARKED AFTER ALL   010194JS
035600*    MASTER ROWS HAVE BEEN MATCHED HAS NO MASTER COUNTERPART.
035700 400-UNMATCHED-EXTRACT.
035800     PERFORM 410-TEST-ONE-EXTRACT-ROW THRU 410-EXIT
035900         VARYING WS-SUB FROM 1 BY 1
036000         UNTIL WS-SUB > WS-EXTRACT-COUNT.
036100 400-EXIT.
036200     EXIT.
036300
036400 410-TEST-ONE-EXTRACT-ROW.
036500     IF NOT ET-USED(WS-SUB)
036600         MOVE ET-KEY(WS-SUB) TO DF-KEY
036700         SET DF-EXTRA-ROW TO TRUE
036800         MOVE "ROW" TO DF-FIELD
036900         MOVE SPACES TO DF-MASTER-VAL
037000         MOVE SPACES TO DF-EXTRACT-VAL
037100         PERFORM 700-WRITE-DIFF THRU 700-EXIT
037200         ADD 1 TO WS-EXTRA-ROWS.
037300 410-EXIT.
037400     EXIT.
037500
037600 700-WRITE-DIFF.
037700     WRITE DIFFRPT-REC FROM DIFF-RECORD.
037800 700-EXIT.
037900     EXIT.
038000
038100*    R18 -- COMPLETENESS AND ACCURACY, ROUNDED TO 1 DECIMAL,       031995RFH
038200*    ZERO DENOMINATOR YIELDS ZERO.  DIFFERENCE-COMPARE PASS OVER
038300*    THE UNMATCHED EXTRACT ROWS HAS TO HAPPEN BEFORE THIS POINT.
038400 600-COMPUTE-SCORES.
038500     PERFORM 400-UNMATCHED-EXTRACT THRU 400-EXIT.
038600     IF WS-MASTER-COUNT = ZERO
038700         MOVE ZERO TO WS-COMPLETENESS
038800     ELSE
038900         COMPUTE WS-COMPLETENESS ROUNDED =
039000             (WS-MATCHED-KEYS / WS-MASTER-COUNT) * 100.
039100     IF WS-MATCHED-KEYS = ZERO
039200         MOVE ZERO TO WS-ACCURACY
039300     ELSE
039400         COMPUTE WS-ACCURACY ROUNDED =
039500             (WS-EXACT-MATCHES / WS-MATCHED-KEYS) * 100.
039600 600-EXIT.
039700     EXIT.
039800
039900 800-OPEN-FILES.
040000     OPEN INPUT MASTERKV, EXTRACTKV.
040100     OPEN OUTPUT DIFFRPT.
040200     OPEN EXTEND SUMMARY.
040300     OPEN OUTPUT SYSOUT.
040400     IF NOT MASTERKV-OK
040500         MOVE "MASTERKV OPEN FAILED" TO ABEND-REASON
040600         MOVE "00"                  TO EXPECTED-VAL
040700         MOVE MASTERKV-STATUS       TO ACTUAL-VAL
040800         GO TO 1000-ABEND-RTN.
040900     IF NOT EXTRACTKV-OK
041000         MOVE "EXTRACTKV OPEN FAILED" TO ABEND-REASON
041100         MOVE "00"                   TO EXPECTED-VAL
041200         MOVE EXTRACTKV-STATUS       TO ACTUAL-VAL
041300         GO TO 1000-ABEND-RTN.
041400     IF NOT DIFFRPT-OK OR NOT SUMMARY-OK
041500         MOVE "DIFFRPT/SUMMARY OPEN FAILED" TO ABEND-REASON
041600         GO TO 1000-ABEND-RTN.
041700 800-EXIT.
041800     EXIT.
041900
042000 850-CLOSE-FILES.
042100     CLOSE MASTERKV, EXTRACTKV, DIFFRPT, SUMMARY, SYSOUT.
042200 850-EXIT.
042300     EXIT.
042400
042500 900-READ-MASTERKV.
042600     READ MASTERKV INTO KV-RECORD
042700         AT END MOVE "N" TO MORE-MASTER-SW
042800         GO TO 900-EXIT
042900     END-READ.
043000     ADD 1 TO WS-MASTER-COUNT.
043100 900-EXIT.
043200     EXIT.
043300
043400 920-READ-EXTRACTKV.
043500     READ EXTRACTKV INTO KV-RECORD
043600         AT END MOVE "N" TO MORE-EXTRACT-SW
043700         GO TO 920-EXIT
043800     END-READ.
043900 920-EXIT.
044000     EXIT.
044100
044200 950-PRINT-SUMMARY.
044300     MOVE WS-MASTER-COUNT   TO WS-MASTER-CNT-O.
044400     MOVE WS-EXTRACT-COUNT  TO WS-EXTRACT-CNT-O.
044500     MOVE WS-MATCHED-KEYS   TO WS-MATCHED-CNT-O.
044600     MOVE WS-MISSING-ROWS   TO WS-MISSING-CNT-O.
044700     MOVE WS-EXTRA-ROWS     TO WS-EXTRA-CNT-O.
044800     MOVE WS-VALUE-MISMATCHES TO WS-MISMATCH-CNT-O.
044900     MOVE WS-EXACT-MATCHES  TO WS-EXACT-CNT-O.
045000     MOVE WS-MASTER-EMPTY-KEYS  TO WS-MASTER-EMPTY-O.
045100     MOVE WS-EXTRACT-EMPTY-KEYS TO WS-EXTRACT-EMPTY-O.
045200     MOVE WS-COMPLETENESS   TO WS-COMPLETENESS-O.
045300     MOVE WS-ACCURACY       TO WS-ACCURACY-O.
045400     WRITE SUMMARY-REC FROM WS-RECON-LINE-1
045500         AFTER ADVANCING 1.
045600     WRITE SUMMARY-REC FROM WS-RECON-LINE-2
045700         AFTER ADVANCING 1.
045800     WRITE SUMMARY-REC FROM WS-RECON-LINE-3
045900         AFTER ADVANCING 1.
046000 950-EXIT.
046100     EXIT.
046200
046300 1000-ABEND-RTN.
046400     WRITE SYSOUT-REC FROM ABEND-REC.
046500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046600     DISPLAY "*** ABNORMAL END OF JOB - CIRECON ***" UPON CONSOLE.
046700     DIVIDE ZERO-VAL INTO ONE-VAL.
