000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CIDUPCK.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/09/94.
000600 DATE-COMPILED. 01/09/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE NIGHTLY DR MASTER PLAN CI
001300*          EXTRACT FOR DUPLICATE AND DATA-QUALITY CONDITIONS.
001400*
001500*          IT CONTAINS A SINGLE RECORD FOR EVERY DEVICE ENROLLED
001600*          IN A DISASTER-RECOVERY PLAN.
001700*
001800*          THE PROGRAM LOADS THE EXTRACT INTO A WORKING-STORAGE
001900*          TABLE (THE EXTRACT NEED NOT ARRIVE IN ANY PARTICULAR
002000*          ORDER) AND RUNS SIX DUPLICATE/QUALITY ANALYSES PER
002100*          PLAN, WRITING ONE EXCEPTION RECORD PER OFFENDING
002200*          DEVICE AND A CONTROL SUMMARY REPORT.
002300*
002400*          THIS IS THE FIRST STEP OF THE THREE-STEP BATCH CHAIN
002500*          (CIDUPCK, CIBEFAFT, CIRECON) -- IT CREATES THE SUMMARY
002600*          FILE; THE OTHER TWO STEPS OPEN IT EXTEND.
002700*
002800*    CHANGE LOG
002900*    ----------
003000*    010994 JS   ORIGINAL PROGRAM.  FIRST STEP OF THE CI DATA-
003100*                QUALITY BATCH -- ONE PASS OVER THE CI EXTRACT
003200*                LOADS THE WORKING TABLE AND DRIVES ALL SIX
003300*                PLAN/PREFIX/SERIAL ANALYSES AGAINST IT, WRITING
003400*                EXCEPTIONS AS THEY TURN UP AND CLOSING WITH
003500*                SUMMARY TOTALS.
003600*    031995 RFH  ADDED ANALYSES 05 AND 06 PER PLAN-OFFICE REQUEST.
003700*                REQ #4471
003800*    112298 BJT  Y2K REVIEW -- WS-RUN-DATE IS A 2-DIGIT YEAR FOR
003900*                REPORT DISPLAY ONLY, NOT COMPARED OR STORED.
004000*                SIGNED OFF, NO CHANGE REQUIRED.
004100*    070902 CDW  TICKET #5820 -- CI-TABLE WIDENED FROM 500 TO
004200*                1000 ROWS, EXTRACT HAD GROWN PAST THE OLD LIMIT.
004250*    081026 CDW  TICKET #6013 -- 300-ANALYSIS-1 PERFORMED
004260*                303-A1-FIND-LEADER BUT THE PARAGRAPH WAS NEVER
004270*                WRITTEN.  ADDED IT, BUILT ON THE SAME LEADER-SCAN
004280*                AS ANALYSES 02/03/05/06 BUT WITHOUT THEIR NON-
004290*                BLANK-SERIAL FILTER.
004300******************************************************************
004400
004500               INPUT FILE              -   CIFILE
004600
004700               OUTPUT ERROR FILE       -   EXCEPTS
004800
004900               OUTPUT FILE PRODUCED    -   SUMMARY
005000
005100               DUMP FILE               -   SYSOUT
005200
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400         ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT CIFILE
006700     ASSIGN TO UT-S-CIFILE
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS CIFILE-STATUS.
007000
007100     SELECT EXCEPTS
007200     ASSIGN TO UT-S-EXCEPTS
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS EXCEPTS-STATUS.
007500
007600     SELECT SUMMARY
007700     ASSIGN TO UT-S-SUMMARY
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS SUMMARY-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC                     PIC X(130).
009000
009100****** DR MASTER PLAN CI EXTRACT -- ONE RECORD PER DEVICE.
009200****** THE EXTRACT NEED NOT ARRIVE SORTED; ALL GROUPING IS DONE
009300****** IN THE CI-TABLE BELOW.
009400 FD  CIFILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 252 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS CIFILE-REC.
010000 01  CIFILE-REC                     PIC X(252).
010100
010200****** ONE EXCEPTION RECORD PER OFFENDING DEVICE, ANALYSES
010300****** 01, 02, 03, 04 AND 06.
010400 FD  EXCEPTS
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 186 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS EXCEPTS-REC.
011000 01  EXCEPTS-REC                    PIC X(186).
011100
011200 FD  SUMMARY
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 132 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SUMMARY-REC.
011800 01  SUMMARY-REC                    PIC X(132).
011900
012000 WORKING-STORAGE SECTION.
012100 01  FILE-STATUS-CODES.
012200     05  CIFILE-STATUS               PIC X(02).
012300         88  CIFILE-OK               VALUE "00".
012400     05  EXCEPTS-STATUS              PIC X(02).
012500         88  EXCEPTS-OK              VALUE "00".
012600     05  SUMMARY-STATUS              PIC X(02).
012700         88  SUMMARY-OK              VALUE "00".
012750     05  FILLER                      PIC X(04).
012800
012900**   QSAM FILE
013000     COPY CIRECORD.
013100**   QSAM FILE
013200     COPY EXCPREC.
013300
013400*    WORKING-STORAGE TABLE HOLDING THE WHOLE CI EXTRACT --        010994JS
013500*    NO SORT VERB IS USED, GROUPING IS DONE BY TABLE SCAN.
013600 01  CI-TABLE.
013700     05  CI-TBL-ROW OCCURS 1000 TIMES.
013800         10  CI-TBL-PLAN             PIC X(20).
013900         10  CI-TBL-NAME             PIC X(40).
014000         10  CI-TBL-TYPE             PIC X(20).
014100         10  CI-TBL-SERIAL           PIC X(15).
014200         10  CI-TBL-MANUAL-SW        PIC X(01).
014300             88  CI-TBL-IS-MANUAL    VALUE "Y".
014400         10  CI-TBL-ENVIRONMENT      PIC X(15).
014500         10  CI-TBL-DR-DEVICE        PIC X(20).
014600         10  CI-TBL-GLB              PIC X(20).
014700         10  CI-TBL-NAS              PIC X(20).
014800         10  CI-TBL-COMMENTS         PIC X(40).
014900         10  CI-TBL-FAILOVER         PIC X(20).
015000         10  CI-TBL-PREFIX           PIC X(20).
015100         10  CI-TBL-CORE             PIC X(40).
015200         10  CI-TBL-MISMATCH-SW      PIC X(01).
015300             88  CI-TBL-IS-MISMATCH  VALUE "Y".
015310         10  CI-TBL-NONPROD-SW       PIC X(01).
015320             88  CI-TBL-IS-NONPROD   VALUE "Y".
015400         10  CI-TBL-USED-SW          PIC X(01).
015500             88  CI-TBL-USED         VALUE "Y".
015600         10  CI-TBL-CNT-SW           PIC X(01).
015700             88  CI-TBL-COUNTED      VALUE "Y".
015750         10  FILLER                  PIC X(04).
015800
015900*    GRAND TOTALS PER ANALYSIS -- ALSO VIEWED AS A TABLE BY        031995RFH
016000*    950-PRINT-SUMMARY WHEN IT ACCUMULATES THE GRAND TOTAL LINE.
016100 01  WS-ANALYSIS-TOTALS.
016200     05  WS-TOTAL-A1                 PIC 9(05) COMP.
016300     05  WS-TOTAL-A2                 PIC 9(05) COMP.
016400     05  WS-TOTAL-A3                 PIC 9(05) COMP.
016500     05  WS-TOTAL-A4                 PIC 9(05) COMP.
016600     05  WS-TOTAL-A6                 PIC 9(05) COMP.
016650     05  FILLER                      PIC 9(05) COMP VALUE ZERO.
016700 01  WS-ANALYSIS-TOTALS-TABLE REDEFINES WS-ANALYSIS-TOTALS.
016800     05  WS-TOTAL-OCC                PIC 9(05) COMP OCCURS 6 TIMES.
016900
017000 01  MISC-FIELDS.
017100     05  WS-TABLE-COUNT              PIC S9(04) COMP VALUE ZERO.
017200     05  WS-SUB                      PIC S9(04) COMP.
017300     05  WS-SUB2                     PIC S9(04) COMP.
017400     05  WS-LEADER-SUB               PIC S9(04) COMP.
017500     05  WS-GROUP-COUNT              PIC S9(04) COMP.
017600     05  WS-GRAND-TOTAL              PIC 9(06) COMP.
017700     05  WS-DIFF-A2-A3               PIC S9(05) COMP.
017800     05  FILLER                      PIC X(08).
017900
018000 01  WS-GROUP-FIELDS.
018100     05  WS-KEY-PLAN                 PIC X(20).
018200     05  WS-KEY-CORE                 PIC X(40).
018300     05  WS-KEY-TYPE                 PIC X(20).
018400     05  WS-KEY-SERIAL               PIC X(15).
018500     05  WS-NAMES-DIFFER-SW          PIC X(01).
018600         88  WS-NAMES-DIFFER         VALUE "Y".
018700     05  WS-PREFIX-DIFFERS-SW        PIC X(01).
018800         88  WS-PREFIX-DIFFERS       VALUE "Y".
018900     05  WS-CORE-DIFFERS-SW          PIC X(01).
019000         88  WS-CORE-DIFFERS         VALUE "Y".
019100     05  WS-TYPE-DIFFERS-SW          PIC X(01).
019200         88  WS-TYPE-DIFFERS         VALUE "Y".
019300     05  WS-DUP-TYPE-TEXT            PIC X(20).
019400     05  FILLER                      PIC X(06).
019500
019600 01  WS-A5-FIELDS.
019700     05  WS-A5-PLAN-HOLD             PIC X(20).
019800     05  WS-A5-TOTAL                 PIC S9(05) COMP.
019900     05  WS-A5-DISTINCT              PIC S9(05) COMP.
020000     05  WS-A5-DUP-COUNT             PIC S9(05) COMP.
020100     05  WS-A5-DUP-SERIAL-COUNT      PIC S9(05) COMP.
020200     05  WS-A5-SERIAL-OCC-COUNT      PIC S9(05) COMP.
020300     05  WS-A5-PCT                   PIC S9(03)V99 COMP-3.
020400     05  FILLER                      PIC X(06).
020500
020600 01  WS-RUN-DATE-FIELDS.
020700     05  WS-RUN-DATE                 PIC 9(06).
020800     05  WS-RUN-DATE-O REDEFINES WS-RUN-DATE.
020900         10  WS-RUN-YY               PIC 99.
021000         10  WS-RUN-MM               PIC 99.
021100         10  WS-RUN-DD               PIC 99.
021200     05  FILLER                      PIC X(10).
021300
021400 01  FLAGS-AND-SWITCHES.
021500     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
021600         88  NO-MORE-DATA            VALUE "N".
021650     05  FILLER                      PIC X(09).
021700
021800 01  ABEND-REC.
021900     05  FILLER                      PIC X(20) VALUE "*** ABEND ***".
022000     05  ABEND-REASON                PIC X(40).
022100     05  FILLER                      PIC X(10) VALUE SPACES.
022200     05  EXPECTED-VAL                PIC X(15).
022300     05  FILLER                      PIC X(05) VALUE SPACES.
022400     05  ACTUAL-VAL                  PIC X(15).
022500     05  FILLER                      PIC X(25) VALUE SPACES.
022600
022700 77  ZERO-VAL                        PIC S9(04) COMP VALUE ZERO.
022800 77  ONE-VAL                         PIC S9(04) COMP VALUE 1.
022900
023000 01  WS-SUMMARY-HEADER-LINE.
023100     05  FILLER                      PIC X(10) VALUE SPACES.
023200     05  FILLER                      PIC X(48) VALUE
023300         "DR MASTER PLAN CI DATA-QUALITY BATCH - CIDUPCK".
023400     05  FILLER                      PIC X(10) VALUE SPACES.
023500     05  FILLER                      PIC X(08) VALUE "RUN DATE".
023600     05  FILLER                      PIC X(02) VALUE SPACES.
023700     05  WS-HDR-DATE-O               PIC X(08).
023800     05  FILLER                      PIC X(46) VALUE SPACES.
023900
024000 01  WS-SUMMARY-COUNT-LINE.
024100     05  FILLER                      PIC X(10) VALUE SPACES.
024200     05  WS-CNT-LABEL                PIC X(40).
024300     05  FILLER                      PIC X(05) VALUE SPACES.
024400     05  WS-CNT-VALUE                PIC ZZ,ZZ9.
024500     05  FILLER                      PIC X(71) VALUE SPACES.
024600
024700 01  WS-SUMMARY-A5-LINE.
024800     05  FILLER                      PIC X(04) VALUE SPACES.
024900     05  WS-A5-PLAN-O                PIC X(20).
025000     05  FILLER                      PIC X(02) VALUE SPACES.
025100     05  WS-A5-TOTAL-O               PIC ZZZZ9.
025200     05  FILLER                      PIC X(02) VALUE SPACES.
025300     05  WS-A5-DISTINCT-O            PIC ZZZZ9.
025400     05  FILLER                      PIC X(02) VALUE SPACES.
025500     05  WS-A5-DUPCNT-O              PIC ZZZZ9.
025600     05  FILLER                      PIC X(02) VALUE SPACES.
025700     05  WS-A5-DUPSER-O              PIC ZZZZ9.
025800     05  FILLER                      PIC X(02) VALUE SPACES.
025900     05  WS-A5-PCT-O                 PIC ZZ9.99.
026000     05  FILLER                      PIC X(72) VALUE SPACES.
026100
026200 01  WS-SUMMARY-ALERT-LINE.
026300     05  FILLER                      PIC X(10) VALUE SPACES.
026400     05  FILLER                      PIC X(50) VALUE
026500         "DISCREPANCY ALERT - ANALYSIS 02/03 COUNTS DIFFER".
026600     05  FILLER                      PIC X(02) VALUE SPACES.
026700     05  WS-ALERT-DIFF-O             PIC ZZ,ZZ9.
026800     05  FILLER                      PIC X(64) VALUE SPACES.
026900
027000 01  WS-SUMMARY-TOTAL-LINE.
027100     05  FILLER                      PIC X(10) VALUE SPACES.
027200     05  FILLER                      PIC X(40) VALUE
027300         "TOTAL EXCEPTIONS - ALL ANALYSES".
027400     05  FILLER                      PIC X(05) VALUE SPACES.
027500     05  WS-GRAND-TOTAL-O            PIC ZZZ,ZZ9.
027600     05  FILLER                      PIC X(70) VALUE SPACES.
027700
027800 PROCEDURE DIVISION.
027900 000-HOUSEKEEPING.
028000     DISPLAY "******** BEGIN JOB CIDUPCK ********".
028100     ACCEPT WS-RUN-DATE FROM DATE.
028200     INITIALIZE WS-ANALYSIS-TOTALS, WS-GRAND-TOTAL.
028300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028400     PERFORM 900-READ-CIFILE THRU 900-EXIT.
028500     IF NO-MORE-DATA
028600         MOVE "EMPTY CIFILE INPUT" TO ABEND-REASON
028700         GO TO 1000-ABEND-RTN.
028800     PERFORM 100-MAINLINE THRU 100-EXIT
028900         UNTIL NO-MORE-DATA.
029000     PERFORM 300-ANALYSIS-1 THRU 300-EXIT.
029100     PERFORM 320-ANALYSIS-2 THRU 320-EXIT.
029200     PERFORM 340-ANALYSIS-3 THRU 340-EXIT.
029300     PERFORM 360-ANALYSIS-4-MANUAL THRU 360-EXIT.
029400     PERFORM 370-ANALYSIS-5 THRU 370-EXIT.
029500     PERFORM 390-ANALYSIS-6 THRU 390-EXIT.
029600     PERFORM 950-PRINT-SUMMARY THRU 950-EXIT.
029700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029800     DISPLAY "******** NORMAL END OF JOB CIDUPCK ********".
029900     MOVE +0 TO RETURN-CODE.
030000     GOBACK.
030100 000-EXIT.
030200     EXIT.
030300
030400 100-MAINLINE.
030500     PERFORM 150-NORMALIZE-RECORD THRU 150-EXIT.
030600     PERFORM 900-READ-CIFILE THRU 900-EXIT.
030700 100-EXIT.
030800     EXIT.
030900
031000*    LOAD ONE CI-TABLE ROW FROM THE RECORD JUST READ -- SPLITS     010994JS
031100*    THE NAME (R1), TESTS THE MANUAL FLAG (R2) AND THE TYPE
031200*    MATCH (R4) ONCE HERE SO EVERY ANALYSIS BELOW REUSES THE
031300*    RESULT INSTEAD OF RECOMPUTING IT.
031400 150-NORMALIZE-RECORD.
031500     ADD 1 TO WS-TABLE-COUNT.
031600     IF WS-TABLE-COUNT > 1000
031700         MOVE "CI-TABLE OVERFLOW - OVER 1000 CI RECORDS" TO
031800             ABEND-REASON
031900         GO TO 1000-ABEND-RTN.
032000     MOVE CI-PLAN        TO CI-TBL-PLAN(WS-TABLE-COUNT).
032100     MOVE CI-NAME        TO CI-TBL-NAME(WS-TABLE-COUNT).
032200     MOVE CI-TYPE        TO CI-TBL-TYPE(WS-TABLE-COUNT).
032300     MOVE CI-SERIAL      TO CI-TBL-SERIAL(WS-TABLE-COUNT).
032400     MOVE CI-ENVIRONMENT TO CI-TBL-ENVIRONMENT(WS-TABLE-COUNT).
032500     MOVE CI-DR-DEVICE   TO CI-TBL-DR-DEVICE(WS-TABLE-COUNT).
032600     MOVE CI-GLB         TO CI-TBL-GLB(WS-TABLE-COUNT).
032700     MOVE CI-NAS         TO CI-TBL-NAS(WS-TABLE-COUNT).
032800     MOVE CI-COMMENTS    TO CI-TBL-COMMENTS(WS-TABLE-COUNT).
032900     MOVE CI-FAILOVER    TO CI-TBL-FAILOVER(WS-TABLE-COUNT).
033000     INSPECT CI-TBL-PLAN(WS-TABLE-COUNT)
033100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
033200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033300     INSPECT CI-TBL-TYPE(WS-TABLE-COUNT)
033400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
033500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033600     INSPECT CI-TBL-SERIAL(WS-TABLE-COUNT)
033700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
033800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033900     INSPECT CI-TBL-NAME(WS-TABLE-COUNT)
034000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
034100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034200     CALL "NAMESPLT" USING CI-TBL-NAME(WS-TABLE-COUNT),
034300         CI-TBL-PREFIX(WS-TABLE-COUNT), CI-TBL-CORE(WS-TABLE-COUNT).
034400     MOVE "N" TO CI-TBL-MANUAL-SW(WS-TABLE-COUNT).
034410     MOVE "N" TO CI-TBL-NONPROD-SW(WS-TABLE-COUNT).
034500     CALL "MANFLAG" USING CI-MANUAL, CI-ENVIRONMENT,
034600         CI-TBL-MANUAL-SW(WS-TABLE-COUNT),
034650         CI-TBL-NONPROD-SW(WS-TABLE-COUNT).
034700     MOVE "N" TO CI-TBL-MISMATCH-SW(WS-TABLE-COUNT).
034800     CALL "TYPCHK" USING CI-TBL-PREFIX(WS-TABLE-COUNT),
034900         CI-TBL-TYPE(WS-TABLE-COUNT),
035000         CI-TBL-MISMATCH-SW(WS-TABLE-COUNT).
035100     MOVE "N" TO CI-TBL-USED-SW(WS-TABLE-COUNT).
035200     MOVE "N" TO CI-TBL-CNT-SW(WS-TABLE-COUNT).
035300 150-EXIT.
035400     EXIT.
035500
035600*    ANALYSIS 01 -- NAME/TYPE DUPLICATES.  GROUP KEY IS             010994JS
035700*    (PLAN, CORE-NAME, CI-TYPE).  R4/R5.
035800 300-ANALYSIS-1.
035900     PERFORM 290-RESET-USED THRU 290-EXIT.
036000     PERFORM 303-A1-FIND-LEADER THRU 303-EXIT.
036100     PERFORM 304-A1-PROCESS-GROUP THRU 304-EXIT
036200         UNTIL WS-LEADER-SUB = ZERO.
036300 300-EXIT.
036400     EXIT.
036450
036460*    NO SERIAL FILTER HERE -- UNLIKE ANALYSES 02/03/05/06 THIS      010994JS
036470*    GROUPING RUNS ON EVERY ROW, SERIAL BLANK OR NOT.
036480 303-A1-FIND-LEADER.
036490     MOVE ZERO TO WS-LEADER-SUB.
036500     PERFORM 280-NOOP THRU 280-EXIT
036510         VARYING WS-SUB FROM 1 BY 1
036520         UNTIL WS-SUB > WS-TABLE-COUNT OR NOT CI-TBL-USED(WS-SUB).
036530     IF WS-SUB NOT > WS-TABLE-COUNT
036540         MOVE WS-SUB TO WS-LEADER-SUB.
036550 303-EXIT.
036560     EXIT.
036570
036600 304-A1-PROCESS-GROUP.
036700     MOVE CI-TBL-PLAN(WS-LEADER-SUB) TO WS-KEY-PLAN.
036800     MOVE CI-TBL-CORE(WS-LEADER-SUB) TO WS-KEY-CORE.
036900     MOVE CI-TBL-TYPE(WS-LEADER-SUB) TO WS-KEY-TYPE.
037000     MOVE ZERO TO WS-GROUP-COUNT.
037100     MOVE "N" TO WS-NAMES-DIFFER-SW, WS-PREFIX-DIFFERS-SW.
037200     PERFORM 306-A1-SCAN-ROW THRU 306-EXIT
037300         VARYING WS-SUB FROM 1 BY 1
037400         UNTIL WS-SUB > WS-TABLE-COUNT.
037500     IF WS-GROUP-COUNT > 1
037600         PERFORM 307-A1-CLASSIFY THRU 307-EXIT
037700         PERFORM 308-A1-WRITE-GROUP THRU 308-EXIT.
037800     PERFORM 303-A1-FIND-LEADER THRU 303-EXIT.
037900 304-EXIT.
038000     EXIT.
038100
038200 306-A1-SCAN-ROW.
038300     IF NOT CI-TBL-USED(WS-SUB)
038400        AND CI-TBL-PLAN(WS-SUB) = WS-KEY-PLAN
038500        AND CI-TBL-CORE(WS-SUB) = WS-KEY-CORE
038600        AND CI-TBL-TYPE(WS-SUB) = WS-KEY-TYPE
038700         SET CI-TBL-USED(WS-SUB) TO TRUE
038800         ADD 1 TO WS-GROUP-COUNT
038900         IF CI-TBL-NAME(WS-SUB) NOT = CI-TBL-NAME(WS-LEADER-SUB)
039000             SET WS-NAMES-DIFFER TO TRUE
039100         END-IF
039200         IF CI-TBL-PREFIX(WS-SUB) NOT = CI-TBL-PREFIX(WS-LEADER-SUB)
039300             SET WS-PREFIX-DIFFERS TO TRUE
039400         END-IF
039500     END-IF.
039600 306-EXIT.
039700     EXIT.
039800
039900 307-A1-CLASSIFY.
040000     IF NOT WS-NAMES-DIFFER
040100         MOVE "EXACT DUPLICATE" TO WS-DUP-TYPE-TEXT
040200     ELSE
040300     IF WS-PREFIX-DIFFERS
040400         MOVE "MISMATCH DUPLICATE" TO WS-DUP-TYPE-TEXT
040500     ELSE
040600         MOVE "OTHER DUPLICATE" TO WS-DUP-TYPE-TEXT.
040700 307-EXIT.
040800     EXIT.
040900
041000 308-A1-WRITE-GROUP.
041100     PERFORM 309-A1-WRITE-ONE-ROW THRU 309-EXIT
041200         VARYING WS-SUB FROM 1 BY 1
041300         UNTIL WS-SUB > WS-TABLE-COUNT.
041400 308-EXIT.
041500     EXIT.
041600
041700 309-A1-WRITE-ONE-ROW.
041800     IF CI-TBL-PLAN(WS-SUB) = WS-KEY-PLAN
041900        AND CI-TBL-CORE(WS-SUB) = WS-KEY-CORE
042000        AND CI-TBL-TYPE(WS-SUB) = WS-KEY-TYPE
042100         MOVE "01" TO EX-ANALYSIS
042200         MOVE CI-TBL-PLAN(WS-SUB) TO EX-PLAN
042300         MOVE CI-TBL-NAME(WS-SUB) TO EX-NAME
042400         MOVE CI-TBL-TYPE(WS-SUB) TO EX-TYPE
042500         MOVE CI-TBL-SERIAL(WS-SUB) TO EX-SERIAL
042600         MOVE WS-GROUP-COUNT TO EX-DUP-COUNT
042700         MOVE WS-DUP-TYPE-TEXT TO EX-DUP-TYPE
042800         PERFORM 950-A-SET-MANUAL-FLAG THRU 950-A-EXIT
042900         PERFORM 950-B-SET-MISMATCH-FLAG THRU 950-B-EXIT
043000         MOVE "NAME/TYPE DUPLICATE WITHIN PLAN" TO EX-ISSUE
043100         PERFORM 700-WRITE-EXCEPTS THRU 700-EXIT.
043200 309-EXIT.
043300     EXIT.
043400
043500*    ANALYSIS 02 -- SERIAL/TYPE DUPLICATES.  NON-BLANK SERIAL       010994JS
043600*    ONLY (R8).  GROUP KEY (PLAN, SERIAL, TYPE).  R6.
043700 320-ANALYSIS-2.
043800     PERFORM 290-RESET-USED THRU 290-EXIT.
043900     PERFORM 323-A2-FIND-LEADER THRU 323-EXIT.
044000     PERFORM 324-A2-PROCESS-GROUP THRU 324-EXIT
044100         UNTIL WS-LEADER-SUB = ZERO.
044200 320-EXIT.
044300     EXIT.
044400
044500 323-A2-FIND-LEADER.
044600     MOVE ZERO TO WS-LEADER-SUB.
044700     PERFORM 280-NOOP THRU 280-EXIT
044800         VARYING WS-SUB FROM 1 BY 1
044900         UNTIL WS-SUB > WS-TABLE-COUNT
045000            OR (NOT CI-TBL-USED(WS-SUB)
045100                AND CI-TBL-SERIAL(WS-SUB) NOT = SPACES).
045200     IF WS-SUB NOT > WS-TABLE-COUNT
045300         MOVE WS-SUB TO WS-LEADER-SUB.
045400 323-EXIT.
045500     EXIT.
045600
045700 324-A2-PROCESS-GROUP.
045800     MOVE CI-TBL-PLAN(WS-LEADER-SUB) TO WS-KEY-PLAN.
045900     MOVE CI-TBL-SERIAL(WS-LEADER-SUB) TO WS-KEY-SERIAL.
046000     MOVE CI-TBL-TYPE(WS-LEADER-SUB) TO WS-KEY-TYPE.
046100     MOVE ZERO TO WS-GROUP-COUNT.
046200     MOVE "N" TO WS-NAMES-DIFFER-SW, WS-CORE-DIFFERS-SW.
046300     PERFORM 326-A2-SCAN-ROW THRU 326-EXIT
046400         VARYING WS-SUB FROM 1 BY 1
046500         UNTIL WS-SUB > WS-TABLE-COUNT.
046600     IF WS-GROUP-COUNT > 1
046700         PERFORM 327-A2-CLASSIFY THRU 327-EXIT
046800         PERFORM 328-A2-WRITE-GROUP THRU 328-EXIT.
046900     PERFORM 323-A2-FIND-LEADER THRU 323-EXIT.
047000 324-EXIT.
047100     EXIT.
047200
047300 326-A2-SCAN-ROW.
047400     IF NOT CI-TBL-USED(WS-SUB)
047500        AND CI-TBL-PLAN(WS-SUB) = WS-KEY-PLAN
047600        AND CI-TBL-SERIAL(WS-SUB) = WS-KEY-SERIAL
047700        AND CI-TBL-TYPE(WS-SUB) = WS-KEY-TYPE
047800         SET CI-TBL-USED(WS-SUB) TO TRUE
047900         ADD 1 TO WS-GROUP-COUNT
048000         IF CI-TBL-NAME(WS-SUB) NOT = CI-TBL-NAME(WS-LEADER-SUB)
048100             SET WS-NAMES-DIFFER TO TRUE
048200         END-IF
048300         IF CI-TBL-CORE(WS-SUB) NOT = CI-TBL-CORE(WS-LEADER-SUB)
048400             SET WS-CORE-DIFFERS TO TRUE
048500         END-IF
048600     END-IF.
048700 326-EXIT.
048800     EXIT.
048900
049000 327-A2-CLASSIFY.
049100     IF NOT WS-NAMES-DIFFER
049200         MOVE "EXACT DUPLICATE" TO WS-DUP-TYPE-TEXT
049300     ELSE
049400     IF NOT WS-CORE-DIFFERS
049500         MOVE "MISMATCH DUPLICATE" TO WS-DUP-TYPE-TEXT
049600     ELSE
049700         MOVE "OTHER DUPLICATE" TO WS-DUP-TYPE-TEXT.
049800 327-EXIT.
049900     EXIT.
050000
050100 328-A2-WRITE-GROUP.
050200     PERFORM 329-A2-WRITE-ONE-ROW THRU 329-EXIT
050300         VARYING WS-SUB FROM 1 BY 1
050400         UNTIL WS-SUB > WS-TABLE-COUNT.
050500 328-EXIT.
050600     EXIT.
050700
050800 329-A2-WRITE-ONE-ROW.
050900     IF CI-TBL-PLAN(WS-SUB) = WS-KEY-PLAN
051000        AND CI-TBL-SERIAL(WS-SUB) = WS-KEY-SERIAL
051100        AND CI-TBL-TYPE(WS-SUB) = WS-KEY-TYPE
051200         MOVE "02" TO EX-ANALYSIS
051300         MOVE CI-TBL-PLAN(WS-SUB) TO EX-PLAN
051400         MOVE CI-TBL-NAME(WS-SUB) TO EX-NAME
051500         MOVE CI-TBL-TYPE(WS-SUB) TO EX-TYPE
051600         MOVE CI-TBL-SERIAL(WS-SUB) TO EX-SERIAL
051700         MOVE WS-GROUP-COUNT TO EX-DUP-COUNT
051800         MOVE WS-DUP-TYPE-TEXT TO EX-DUP-TYPE
051900         PERFORM 950-A-SET-MANUAL-FLAG THRU 950-A-EXIT
052000         PERFORM 950-B-SET-MISMATCH-FLAG THRU 950-B-EXIT
052100         MOVE "SERIAL/TYPE DUPLICATE WITHIN PLAN" TO EX-ISSUE
052200         PERFORM 700-WRITE-EXCEPTS THRU 700-EXIT.
052300 329-EXIT.
052400     EXIT.
052500
052600*    ANALYSIS 03 -- FUTURE-STATE SERIAL DUPLICATES.  NON-BLANK     010994JS
052700*    SERIAL ONLY (R8).  GROUP KEY (PLAN, SERIAL).  R7.
052800 340-ANALYSIS-3.
052900     PERFORM 290-RESET-USED THRU 290-EXIT.
053000     PERFORM 343-A3-FIND-LEADER THRU 343-EXIT.
053100     PERFORM 344-A3-PROCESS-GROUP THRU 344-EXIT
053200         UNTIL WS-LEADER-SUB = ZERO.
053300 340-EXIT.
053400     EXIT.
053500
053600 343-A3-FIND-LEADER.
053700     MOVE ZERO TO WS-LEADER-SUB.
053800     PERFORM 280-NOOP THRU 280-EXIT
053900         VARYING WS-SUB FROM 1 BY 1
054000         UNTIL WS-SUB > WS-TABLE-COUNT
054100            OR (NOT CI-TBL-USED(WS-SUB)
054200                AND CI-TBL-SERIAL(WS-SUB) NOT = SPACES).
054300     IF WS-SUB NOT > WS-TABLE-COUNT
054400         MOVE WS-SUB TO WS-LEADER-SUB.
054500 343-EXIT.
054600     EXIT.
054700
054800 344-A3-PROCESS-GROUP.
054900     MOVE CI-TBL-PLAN(WS-LEADER-SUB) TO WS-KEY-PLAN.
055000     MOVE CI-TBL-SERIAL(WS-LEADER-SUB) TO WS-KEY-SERIAL.
055100     MOVE ZERO TO WS-GROUP-COUNT.
055200     MOVE "N" TO WS-TYPE-DIFFERS-SW, WS-CORE-DIFFERS-SW.
055300     PERFORM 346-A3-SCAN-ROW THRU 346-EXIT
055400         VARYING WS-SUB FROM 1 BY 1
055500         UNTIL WS-SUB > WS-TABLE-COUNT.
055600     IF WS-GROUP-COUNT > 1
055700         PERFORM 347-A3-CLASSIFY THRU 347-EXIT
055800         PERFORM 348-A3-WRITE-GROUP THRU 348-EXIT.
055900     PERFORM 343-A3-FIND-LEADER THRU 343-EXIT.
056000 344-EXIT.
056100     EXIT.
056200
056300 346-A3-SCAN-ROW.
056400     IF NOT CI-TBL-USED(WS-SUB)
056500        AND CI-TBL-PLAN(WS-SUB) = WS-KEY-PLAN
056600        AND CI-TBL-SERIAL(WS-SUB) = WS-KEY-SERIAL
056700         SET CI-TBL-USED(WS-SUB) TO TRUE
056800         ADD 1 TO WS-GROUP-COUNT
056900         IF CI-TBL-TYPE(WS-SUB) NOT = CI-TBL-TYPE(WS-LEADER-SUB)
057000             SET WS-TYPE-DIFFERS TO TRUE
057100         END-IF
057200         IF CI-TBL-CORE(WS-SUB) NOT = CI-TBL-CORE(WS-LEADER-SUB)
057300             SET WS-CORE-DIFFERS TO TRUE
057400         END-IF
057500     END-IF.
057600 346-EXIT.
057700     EXIT.
057800
057900 347-A3-CLASSIFY.
058000     IF WS-TYPE-DIFFERS
058100         MOVE "TYPE CONFLICT" TO WS-DUP-TYPE-TEXT
058200     ELSE
058300     IF NOT WS-CORE-DIFFERS
058400         MOVE "EXACT DUPLICATE" TO WS-DUP-TYPE-TEXT
058500     ELSE
058600         MOVE "NAME VARIATION" TO WS-DUP-TYPE-TEXT.
058700 347-EXIT.
058800     EXIT.
058900
059000 348-A3-WRITE-GROUP.
059100     PERFORM 349-A3-WRITE-ONE-ROW THRU 349-EXIT
059200         VARYING WS-SUB FROM 1 BY 1
059300         UNTIL WS-SUB > WS-TABLE-COUNT.
059400 348-EXIT.
059500     EXIT.
059600
059700 349-A3-WRITE-ONE-ROW.
059800     IF CI-TBL-PLAN(WS-SUB) = WS-KEY-PLAN
059900        AND CI-TBL-SERIAL(WS-SUB) = WS-KEY-SERIAL
060000         MOVE "03" TO EX-ANALYSIS
060100         MOVE CI-TBL-PLAN(WS-SUB) TO EX-PLAN
060200         MOVE CI-TBL-NAME(WS-SUB) TO EX-NAME
060300         MOVE CI-TBL-TYPE(WS-SUB) TO EX-TYPE
060400         MOVE CI-TBL-SERIAL(WS-SUB) TO EX-SERIAL
060500         MOVE WS-GROUP-COUNT TO EX-DUP-COUNT
060600         MOVE WS-DUP-TYPE-TEXT TO EX-DUP-TYPE
060700         PERFORM 950-A-SET-MANUAL-FLAG THRU 950-A-EXIT
060800         PERFORM 950-B-SET-MISMATCH-FLAG THRU 950-B-EXIT
060900         MOVE "FUTURE-STATE SERIAL DUPLICATE" TO EX-ISSUE
061000         PERFORM 700-WRITE-EXCEPTS THRU 700-EXIT.
061100 349-EXIT.
061200     EXIT.
061300
061400*    ANALYSIS 04 -- MANUAL ENTRY IN A NON-PRODUCTION ENVIRONMENT.  031995RFH
061500*    NO GROUPING -- ONE PASS OVER THE WHOLE TABLE.  R10.
061600 360-ANALYSIS-4-MANUAL.
061700     PERFORM 361-A4-TEST-ONE-ROW THRU 361-EXIT
061800         VARYING WS-SUB FROM 1 BY 1
061900         UNTIL WS-SUB > WS-TABLE-COUNT.
062000 360-EXIT.
062100     EXIT.
062200
062300*    THE MANUAL AND NON-PRODUCTION FLAGS WERE ALREADY SET BY THE     031995RFH
062310*    CALL TO MANFLAG BACK IN 150-NORMALIZE-RECORD -- NO NEED TO
062320*    CALL IT AGAIN HERE, JUST TEST THE TWO 88-LEVELS.
062330 361-A4-TEST-ONE-ROW.
062700     IF CI-TBL-IS-MANUAL(WS-SUB) AND CI-TBL-IS-NONPROD(WS-SUB)
062800         MOVE "04" TO EX-ANALYSIS
062900         MOVE CI-TBL-PLAN(WS-SUB) TO EX-PLAN
063000         MOVE CI-TBL-NAME(WS-SUB) TO EX-NAME
063100         MOVE CI-TBL-TYPE(WS-SUB) TO EX-TYPE
063200         MOVE CI-TBL-SERIAL(WS-SUB) TO EX-SERIAL
063300         MOVE ZERO TO EX-DUP-COUNT
063400         MOVE SPACES TO EX-DUP-TYPE
063500         SET EX-MANUAL-YES TO TRUE
063600         PERFORM 950-B-SET-MISMATCH-FLAG THRU 950-B-EXIT
063700         MOVE "MANUAL ENTRY IN NON-PRODUCTION ENVIRONMENT" TO
063800             EX-ISSUE
063900         PERFORM 700-WRITE-EXCEPTS THRU 700-EXIT.
064000 361-EXIT.
064100     EXIT.
064200
064300*    ANALYSIS 05 -- PER-PLAN POST-FIX DUPLICATE SUMMARY.  NON-      031995RFH
064400*    BLANK SERIALS ONLY (R8).  R9.
064500 370-ANALYSIS-5.
064600     PERFORM 290-RESET-USED THRU 290-EXIT.
064700     PERFORM 373-A5-FIND-PLAN-LEADER THRU 373-EXIT.
064800     PERFORM 374-A5-PROCESS-ONE-PLAN THRU 374-EXIT
064900         UNTIL WS-LEADER-SUB = ZERO.
065000 370-EXIT.
065100     EXIT.
065200
065300 373-A5-FIND-PLAN-LEADER.
065400     MOVE ZERO TO WS-LEADER-SUB.
065500     PERFORM 280-NOOP THRU 280-EXIT
065600         VARYING WS-SUB FROM 1 BY 1
065700         UNTIL WS-SUB > WS-TABLE-COUNT
065800            OR (NOT CI-TBL-USED(WS-SUB)
065900                AND CI-TBL-SERIAL(WS-SUB) NOT = SPACES).
066000     IF WS-SUB NOT > WS-TABLE-COUNT
066100         MOVE WS-SUB TO WS-LEADER-SUB.
066200 373-EXIT.
066300     EXIT.
066400
066500 374-A5-PROCESS-ONE-PLAN.
066600     MOVE CI-TBL-PLAN(WS-LEADER-SUB) TO WS-A5-PLAN-HOLD.
066700     MOVE ZERO TO WS-A5-TOTAL, WS-A5-DISTINCT, WS-A5-DUP-SERIAL-COUNT.
066800     PERFORM 295-RESET-COUNTED THRU 295-EXIT.
066900     PERFORM 376-A5-SCAN-PLAN-ROW THRU 376-EXIT
067000         VARYING WS-SUB FROM 1 BY 1
067100         UNTIL WS-SUB > WS-TABLE-COUNT.
067200     COMPUTE WS-A5-DUP-COUNT = WS-A5-TOTAL - WS-A5-DISTINCT.
067300     IF WS-A5-DUP-COUNT > ZERO
067400         PERFORM 378-A5-REPORT-PLAN THRU 378-EXIT.
067500     PERFORM 373-A5-FIND-PLAN-LEADER THRU 373-EXIT.
067600 374-EXIT.
067700     EXIT.
067800
067900 376-A5-SCAN-PLAN-ROW.
068000     IF CI-TBL-PLAN(WS-SUB) = WS-A5-PLAN-HOLD
068100        AND CI-TBL-SERIAL(WS-SUB) NOT = SPACES
068200         SET CI-TBL-USED(WS-SUB) TO TRUE
068300         ADD 1 TO WS-A5-TOTAL
068400         IF NOT CI-TBL-COUNTED(WS-SUB)
068500             ADD 1 TO WS-A5-DISTINCT
068600             PERFORM 377-A5-COUNT-AND-MARK THRU 377-EXIT
068700         END-IF
068800     END-IF.
068900 376-EXIT.
069000     EXIT.
069100
069200 377-A5-COUNT-AND-MARK.
069300     MOVE ZERO TO WS-A5-SERIAL-OCC-COUNT.
069400     PERFORM 379-A5-MARK-ONE THRU 379-EXIT
069500         VARYING WS-SUB2 FROM WS-SUB BY 1
069600         UNTIL WS-SUB2 > WS-TABLE-COUNT.
069700     IF WS-A5-SERIAL-OCC-COUNT > 1
069800         ADD 1 TO WS-A5-DUP-SERIAL-COUNT.
069900 377-EXIT.
070000     EXIT.
070100
070200 379-A5-MARK-ONE.
070300     IF CI-TBL-PLAN(WS-SUB2) = WS-A5-PLAN-HOLD
070400        AND CI-TBL-SERIAL(WS-SUB2) = CI-TBL-SERIAL(WS-SUB)
070500        AND NOT CI-TBL-COUNTED(WS-SUB2)
070600         SET CI-TBL-COUNTED(WS-SUB2) TO TRUE
070700         ADD 1 TO WS-A5-SERIAL-OCC-COUNT.
070800 379-EXIT.
070900     EXIT.
071000
071100 378-A5-REPORT-PLAN.
071200     MOVE ZERO TO WS-A5-PCT.
071300     IF WS-A5-TOTAL NOT = ZERO
071400         COMPUTE WS-A5-PCT ROUNDED =
071500             (WS-A5-DUP-COUNT / WS-A5-TOTAL) * 100.
071600     MOVE WS-A5-PLAN-HOLD TO WS-A5-PLAN-O.
071700     MOVE WS-A5-TOTAL TO WS-A5-TOTAL-O.
071800     MOVE WS-A5-DISTINCT TO WS-A5-DISTINCT-O.
071900     MOVE WS-A5-DUP-COUNT TO WS-A5-DUPCNT-O.
072000     MOVE WS-A5-DUP-SERIAL-COUNT TO WS-A5-DUPSER-O.
072100     MOVE WS-A5-PCT TO WS-A5-PCT-O.
072200     WRITE SUMMARY-REC FROM WS-SUMMARY-A5-LINE.
072300 378-EXIT.
072400     EXIT.
072500
072600*    ANALYSIS 06 -- SAME SERIAL, DIFFERENT CI TYPES.  NON-BLANK    031995RFH
072700*    SERIAL ONLY (R8).  GROUP KEY (PLAN, SERIAL).
072800 390-ANALYSIS-6.
072900     PERFORM 290-RESET-USED THRU 290-EXIT.
073000     PERFORM 393-A6-FIND-LEADER THRU 393-EXIT.
073100     PERFORM 394-A6-PROCESS-GROUP THRU 394-EXIT
073200         UNTIL WS-LEADER-SUB = ZERO.
073300 390-EXIT.
073400     EXIT.
073500
073600 393-A6-FIND-LEADER.
073700     MOVE ZERO TO WS-LEADER-SUB.
073800     PERFORM 280-NOOP THRU 280-EXIT
073900         VARYING WS-SUB FROM 1 BY 1
074000         UNTIL WS-SUB > WS-TABLE-COUNT
074100            OR (NOT CI-TBL-USED(WS-SUB)
074200                AND CI-TBL-SERIAL(WS-SUB) NOT = SPACES).
074300     IF WS-SUB NOT > WS-TABLE-COUNT
074400         MOVE WS-SUB TO WS-LEADER-SUB.
074500 393-EXIT.
074600     EXIT.
074700
074800 394-A6-PROCESS-GROUP.
074900     MOVE CI-TBL-PLAN(WS-LEADER-SUB) TO WS-KEY-PLAN.
075000     MOVE CI-TBL-SERIAL(WS-LEADER-SUB) TO WS-KEY-SERIAL.
075100     MOVE ZERO TO WS-GROUP-COUNT.
075200     MOVE "N" TO WS-TYPE-DIFFERS-SW.
075300     PERFORM 396-A6-SCAN-ROW THRU 396-EXIT
075400         VARYING WS-SUB FROM 1 BY 1
075500         UNTIL WS-SUB > WS-TABLE-COUNT.
075600     IF WS-GROUP-COUNT > 1 AND WS-TYPE-DIFFERS
075700         PERFORM 398-A6-WRITE-GROUP THRU 398-EXIT.
075800     PERFORM 393-A6-FIND-LEADER THRU 393-EXIT.
075900 394-EXIT.
076000     EXIT.
076100
076200 396-A6-SCAN-ROW.
076300     IF NOT CI-TBL-USED(WS-SUB)
076400        AND CI-TBL-PLAN(WS-SUB) = WS-KEY-PLAN
076500        AND CI-TBL-SERIAL(WS-SUB) = WS-KEY-SERIAL
076600         SET CI-TBL-USED(WS-SUB) TO TRUE
076700         ADD 1 TO WS-GROUP-COUNT
076800         IF CI-TBL-TYPE(WS-SUB) NOT = CI-TBL-TYPE(WS-LEADER-SUB)
076900             SET WS-TYPE-DIFFERS TO TRUE
077000         END-IF
077100     END-IF.
077200 396-EXIT.
077300     EXIT.
077400
077500 398-A6-WRITE-GROUP.
077600     PERFORM 399-A6-WRITE-ONE-ROW THRU 399-EXIT
077700         VARYING WS-SUB FROM 1 BY 1
077800         UNTIL WS-SUB > WS-TABLE-COUNT.
077900 398-EXIT.
078000     EXIT.
078100
078200 399-A6-WRITE-ONE-ROW.
078300     IF CI-TBL-PLAN(WS-SUB) = WS-KEY-PLAN
078400        AND CI-TBL-SERIAL(WS-SUB) = WS-KEY-SERIAL
078500         MOVE "06" TO EX-ANALYSIS
078600         MOVE CI-TBL-PLAN(WS-SUB) TO EX-PLAN
078700         MOVE CI-TBL-NAME(WS-SUB) TO EX-NAME
078800         MOVE CI-TBL-TYPE(WS-SUB) TO EX-TYPE
078900         MOVE CI-TBL-SERIAL(WS-SUB) TO EX-SERIAL
079000         MOVE WS-GROUP-COUNT TO EX-DUP-COUNT
079100         MOVE "TYPE CONFLICT" TO EX-DUP-TYPE
079200         PERFORM 950-A-SET-MANUAL-FLAG THRU 950-A-EXIT
079300         PERFORM 950-B-SET-MISMATCH-FLAG THRU 950-B-EXIT
079400         MOVE "SAME SERIAL DIFFERENT CI TYPES" TO EX-ISSUE
079500         PERFORM 700-WRITE-EXCEPTS THRU 700-EXIT.
079600 399-EXIT.
079700     EXIT.
079800
079900*    SHARED HELPERS
080000 280-NOOP.
080100     CONTINUE.
080200 280-EXIT.
080300     EXIT.
080400
080500 290-RESET-USED.
080600     PERFORM 291-RESET-ONE-ROW THRU 291-EXIT
080700         VARYING WS-SUB FROM 1 BY 1
080800         UNTIL WS-SUB > WS-TABLE-COUNT.
080900 290-EXIT.
081000     EXIT.
081100
081200 291-RESET-ONE-ROW.
081300     MOVE "N" TO CI-TBL-USED-SW(WS-SUB).
081400 291-EXIT.
081500     EXIT.
081600
081700 295-RESET-COUNTED.
081800     PERFORM 296-RESET-ONE-CNT THRU 296-EXIT
081900         VARYING WS-SUB2 FROM 1 BY 1
082000         UNTIL WS-SUB2 > WS-TABLE-COUNT.
082100 295-EXIT.
082200     EXIT.
082300
082400 296-RESET-ONE-CNT.
082500     MOVE "N" TO CI-TBL-CNT-SW(WS-SUB2).
082600 296-EXIT.
082700     EXIT.
082800
082900 950-A-SET-MANUAL-FLAG.
083000     IF CI-TBL-IS-MANUAL(WS-SUB)
083100         SET EX-MANUAL-YES TO TRUE
083200     ELSE
083300         SET EX-MANUAL-NO TO TRUE.
083400 950-A-EXIT.
083500     EXIT.
083600
083700 950-B-SET-MISMATCH-FLAG.
083800     IF CI-TBL-IS-MISMATCH(WS-SUB)
083900         SET EX-TYPE-MISM-YES TO TRUE
084000     ELSE
084100         SET EX-TYPE-MISM-NO TO TRUE.
084200 950-B-EXIT.
084300     EXIT.
084400
084500*    ONE SHARED WRITE PARAGRAPH FOR EVERY ANALYSIS -- TALLIES      010994JS
084600*    THE GRAND TOTAL FOR WHICHEVER ANALYSIS JUST FIRED, USING
084700*    THE EX-CODE-ANALYSIS REDEFINES VIEW FROM EXCPREC.
084800 700-WRITE-EXCEPTS.
084900     WRITE EXCEPTS-REC FROM EXCEPTION-RECORD.
085000     IF EX-CODE-ANALYSIS = "01"
085100         ADD 1 TO WS-TOTAL-A1
085200     ELSE
085300     IF EX-CODE-ANALYSIS = "02"
085400         ADD 1 TO WS-TOTAL-A2
085500     ELSE
085600     IF EX-CODE-ANALYSIS = "03"
085700         ADD 1 TO WS-TOTAL-A3
085800     ELSE
085900     IF EX-CODE-ANALYSIS = "04"
086000         ADD 1 TO WS-TOTAL-A4
086100     ELSE
086200         ADD 1 TO WS-TOTAL-A6.
086300 700-EXIT.
086400     EXIT.
086500
086600 800-OPEN-FILES.
086700     OPEN INPUT CIFILE.
086800     OPEN OUTPUT EXCEPTS, SUMMARY, SYSOUT.
086850     IF NOT CIFILE-OK
086860         MOVE "CIFILE OPEN FAILED" TO ABEND-REASON
086870         MOVE "00" TO EXPECTED-VAL(1:2)
086880         MOVE CIFILE-STATUS TO ACTUAL-VAL(1:2)
086890         GO TO 1000-ABEND-RTN.
086900     IF NOT EXCEPTS-OK OR NOT SUMMARY-OK
086910         MOVE "EXCEPTS OR SUMMARY OPEN FAILED" TO ABEND-REASON
086920         GO TO 1000-ABEND-RTN.
086930 800-EXIT.
086940     EXIT.
087100
087200 850-CLOSE-FILES.
087300     CLOSE CIFILE, EXCEPTS, SUMMARY, SYSOUT.
087400 850-EXIT.
087500     EXIT.
087600
087700 900-READ-CIFILE.
087800     READ CIFILE INTO CI-RECORD
087900         AT END MOVE "N" TO MORE-DATA-SW
088000         GO TO 900-EXIT
088100     END-READ.
088200 900-EXIT.
088300     EXIT.
088400
088500 950-PRINT-SUMMARY.
088600     MOVE WS-RUN-MM TO WS-HDR-DATE-O(1:2).
088700     MOVE "/" TO WS-HDR-DATE-O(3:1).
088800     MOVE WS-RUN-DD TO WS-HDR-DATE-O(4:2).
088900     MOVE "/" TO WS-HDR-DATE-O(6:1).
089000     MOVE WS-RUN-YY TO WS-HDR-DATE-O(7:2).
089100     WRITE SUMMARY-REC FROM WS-SUMMARY-HEADER-LINE
089200         AFTER ADVANCING C01.
089300     MOVE "ANALYSIS 01 - NAME/TYPE DUPLICATES" TO WS-CNT-LABEL.
089400     MOVE WS-TOTAL-A1 TO WS-CNT-VALUE.
089500     WRITE SUMMARY-REC FROM WS-SUMMARY-COUNT-LINE.
089600     MOVE "ANALYSIS 02 - SERIAL/TYPE DUPLICATES" TO WS-CNT-LABEL.
089700     MOVE WS-TOTAL-A2 TO WS-CNT-VALUE.
089800     WRITE SUMMARY-REC FROM WS-SUMMARY-COUNT-LINE.
089900     MOVE "ANALYSIS 03 - FUTURE-STATE SERIAL DUPS" TO WS-CNT-LABEL.
090000     MOVE WS-TOTAL-A3 TO WS-CNT-VALUE.
090100     WRITE SUMMARY-REC FROM WS-SUMMARY-COUNT-LINE.
090200     MOVE "ANALYSIS 04 - MANUAL NON-PRODUCTION" TO WS-CNT-LABEL.
090300     MOVE WS-TOTAL-A4 TO WS-CNT-VALUE.
090400     WRITE SUMMARY-REC FROM WS-SUMMARY-COUNT-LINE.
090500     MOVE "ANALYSIS 06 - SAME SERIAL DIFF TYPES" TO WS-CNT-LABEL.
090600     MOVE WS-TOTAL-A6 TO WS-CNT-VALUE.
090700     WRITE SUMMARY-REC FROM WS-SUMMARY-COUNT-LINE.
090800     COMPUTE WS-DIFF-A2-A3 = WS-TOTAL-A2 - WS-TOTAL-A3.
090900     IF WS-DIFF-A2-A3 NOT = ZERO
091000         IF WS-DIFF-A2-A3 < ZERO
091100             COMPUTE WS-ALERT-DIFF-O = ZERO - WS-DIFF-A2-A3
091200         ELSE
091300             MOVE WS-DIFF-A2-A3 TO WS-ALERT-DIFF-O
091400         END-IF
091500         WRITE SUMMARY-REC FROM WS-SUMMARY-ALERT-LINE
091600     END-IF.
091700     MOVE ZERO TO WS-GRAND-TOTAL.
091800     PERFORM 953-SUM-ONE-TOTAL THRU 953-EXIT
091900         VARYING WS-SUB FROM 1 BY 1
092000         UNTIL WS-SUB > 5.
092100     MOVE WS-GRAND-TOTAL TO WS-GRAND-TOTAL-O.
092200     WRITE SUMMARY-REC FROM WS-SUMMARY-TOTAL-LINE.
092300 950-EXIT.
092400     EXIT.
092500
092600 953-SUM-ONE-TOTAL.
092700     ADD WS-TOTAL-OCC(WS-SUB) TO WS-GRAND-TOTAL.
092800 953-EXIT.
092900     EXIT.
093000
093100 1000-ABEND-RTN.
093200     WRITE SYSOUT-REC FROM ABEND-REC.
093300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
093400     DISPLAY "*** ABNORMAL END OF JOB - CIDUPCK ***" UPON CONSOLE.
093500     DIVIDE ZERO-VAL INTO ONE-VAL.
